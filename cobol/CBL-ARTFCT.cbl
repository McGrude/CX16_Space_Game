000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ARTFCT.
000300 AUTHOR.        T OYELARAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  01/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*===============================================================*
000900*  PROGRAM:  ARTFCT
001000*  PURPOSE:  SECOND-PASS AUGMENTER THAT WALKS THE NATURAL OBJECT
001100*            FILE PRODUCED BY SYSOBJ AND DECIDES, OBJECT BY
001200*            OBJECT, WHETHER AN ALIEN ARTIFACT SITE IS PRESENT
001300*            AND WHAT TYPE IT IS.  THE DECISION IS DRIVEN OFF A
001400*            HASH OF THE OBJECT'S OWN KEY RATHER THAN A LINEAR
001500*            STREAM SO A SINGLE OBJECT CAN BE RE-CHECKED IN
001600*            ISOLATION WITHOUT REPLAYING THE WHOLE FILE.
001700*---------------------------------------------------------------*
001800*  MAINTENANCE LOG
001900*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
002000*  --------- ------------  --------------------------------------
002100*  01/11/91 T OYELARAN     WRITTEN FOR ARTIFACT AUGMENTER PHASE
002200*                          OF THE UNIVERSE BUILD (WO-4901)
002300*  02/06/91 T OYELARAN     TYPE WEIGHT TABLE ADDED, FIRST DROP
002400*                          ONLY SET PRESENT/ABSENT FLAG (WO-4918)
002500*  03/09/99 T OYELARAN     Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                          PROGRAM, NO CHANGE REQUIRED
002700*  06/21/01 R WALSH        HASH KEY STRING REBUILT AFTER RANDGEN
002800*                          CALL-COUNT FIX, VERIFIED SAME RESULTS
002900*                          ON REGRESSION DECK (WO-5512)
003000*  07/18/03 T OYELARAN     ARTIFACT-RATE MADE A RUN PARAMETER
003100*                          INSTEAD OF A FIXED 2%, DEFAULT KEPT
003200*                          AT 2% (WO-5901)
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3096.
003900 OBJECT-COMPUTER. IBM-3096.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT OBJECT-FILE     ASSIGN TO OBJFILE
004700       ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT AUGMENTED-FILE  ASSIGN TO AUGFILE
004900       ORGANIZATION IS LINE SEQUENTIAL.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  OBJECT-FILE
005600         RECORDING MODE IS F.
005700 01  OBJECT-FILE-LINE            PIC X(80).
005800*---------------------------------------------------------------*
005900 FD  AUGMENTED-FILE
006000         RECORDING MODE IS F.
006100 01  AUGMENTED-FILE-LINE         PIC X(80).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 COPY OBJC.
006600*---------------------------------------------------------------*
006700 COPY OBJA.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-COUNTERS.
007000     05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
007100         88  END-OF-FILE                        VALUE 'Y'.
007200     05  VALID-RECORD-SW             PIC X(01)  VALUE 'Y'.
007300         88  VALID-RECORD                       VALUE 'Y'.
007400     05  WS-RECORDS-READ             PIC S9(9) COMP VALUE 0.
007500     05  WS-ARTIFACTS-PLACED         PIC S9(9) COMP VALUE 0.
007600     05  FILLER                      PIC X(04) VALUE SPACE.
007700*---------------------------------------------------------------*
007800 01  WS-JOB-PARAMETERS.
007900     05  WS-ARTIFACT-RATE            PIC 9(01)V9(04) VALUE 0.0200.
008000     05  WS-BASE-SEED                PIC S9(9) COMP VALUE 0.
008100     05  FILLER                      PIC X(04) VALUE SPACE.
008200*---------------------------------------------------------------*
008300*  ELIGIBLE-CLASS TABLE - RULE C2.  GG (AND ANYTHING ELSE) IS
008400*  NOT ELIGIBLE, SO ONLY THE SIX ELIGIBLE CODES ARE LISTED HERE
008500*  AND THE TEST IS "FOUND IN TABLE", NOT "NOT GG".
008600*---------------------------------------------------------------*
008700 01  WS-ELIGIBLE-CLASS-LITERALS
008800                 PIC X(12) VALUE 'RPDPICRMIMAS'.
008900 01  WS-ELIGIBLE-CLASS-TABLE
009000                      REDEFINES WS-ELIGIBLE-CLASS-LITERALS.
009100     05  WS-ELIGIBLE-CLASS-ENTRY OCCURS 6 TIMES PIC X(02).
009200*---------------------------------------------------------------*
009300*  ARTIFACT TYPE WEIGHT TABLE - RULE C3, CUMULATIVE WEIGHTS.
009400*---------------------------------------------------------------*
009500 01  WS-ARTIFACT-TYPE-LITERALS.
009600     05  FILLER  PIC 9(03) VALUE 040.
009700     05  FILLER  PIC X(03) VALUE 'ARC'.
009800     05  FILLER  PIC 9(03) VALUE 065.
009900     05  FILLER  PIC X(03) VALUE 'RUI'.
010000     05  FILLER  PIC 9(03) VALUE 080.
010100     05  FILLER  PIC X(03) VALUE 'FAC'.
010200     05  FILLER  PIC 9(03) VALUE 090.
010300     05  FILLER  PIC X(03) VALUE 'BEA'.
010400     05  FILLER  PIC 9(03) VALUE 097.
010500     05  FILLER  PIC X(03) VALUE 'ENG'.
010600     05  FILLER  PIC 9(03) VALUE 100.
010700     05  FILLER  PIC X(03) VALUE 'TEC'.
010800 01  WS-ARTIFACT-TYPE-TABLE REDEFINES WS-ARTIFACT-TYPE-LITERALS.
010900     05  WS-ATY-ENTRY OCCURS 6 TIMES.
011000         10  WS-ATY-CUM-WEIGHT        PIC 9(03).
011100         10  WS-ATY-TYPE              PIC X(03).
011200*---------------------------------------------------------------*
011300*  36-SYMBOL HASH TABLE - SAME HABIT AS STRCAT'S SYNTHETIC-NAME
011400*  SEED, REUSED HERE TO FOLD THE KEY STRING TO A STARTING SEED
011500*  WITHOUT AN ORD/MOD INTRINSIC.
011600*---------------------------------------------------------------*
011700 01  WS-HASH-SYMBOL-LITERALS
011800         PIC X(36) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
011900 01  WS-HASH-SYMBOL-TABLE REDEFINES WS-HASH-SYMBOL-LITERALS.
012000     05  WS-HASH-SYMBOL OCCURS 36 TIMES INDEXED BY HSY-IDX
012100                                 PIC X(01).
012200*---------------------------------------------------------------*
012300 01  WS-HASH-WORK.
012400     05  WS-HASH-KEY-STRING          PIC X(40) VALUE SPACE.
012500     05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE 0.
012600     05  WS-HASH-CHAR-COUNT          PIC S9(4) COMP VALUE 0.
012700     05  WS-HASH-DUMMY               PIC S9(9) COMP VALUE 0.
012800*---------------------------------------------------------------*
012900 01  WS-RANDOM-PARMS.
013000     05  WS-RAND-SEED                PIC S9(9) COMP VALUE 0.
013100     05  WS-RAND-SEED-X REDEFINES WS-RAND-SEED
013200                                 PIC X(04).
013300     05  WS-RAND-LOW                 PIC S9(9) COMP VALUE 0.
013400     05  WS-RAND-HIGH                PIC S9(9) COMP VALUE 0.
013500     05  WS-HASH-MAIN                PIC S9(9) COMP VALUE 0.
013600     05  WS-HASH-EXTRA               PIC S9(9) COMP VALUE 0.
013700     05  FILLER                      PIC X(04) VALUE SPACE.
013800*---------------------------------------------------------------*
013900 77  WS-ELG-IDX                      PIC 9(01) COMP VALUE 0.
014000 77  WS-ATY-IDX                      PIC 9(01) COMP VALUE 0.
014100*---------------------------------------------------------------*
014200 01  WS-WORK-FIELDS.
014300     05  WS-THRESHOLD                PIC S9(9) COMP VALUE 0.
014400     05  WS-DRAW-PERCENT             PIC S9(9) COMP VALUE 0.
014500     05  WS-EDIT-PARENT              PIC X(02) VALUE SPACE.
014600*===============================================================*
014700 PROCEDURE DIVISION.
014800*---------------------------------------------------------------*
014900 0000-MAIN-PROCESSING.
015000*---------------------------------------------------------------*
015100     PERFORM 1000-OPEN-FILES.
015200     PERFORM 2000-PROCESS-OBJECT-RECORD
015300         UNTIL END-OF-FILE.
015400     PERFORM 9000-DISPLAY-CONTROL-TOTAL.
015500     PERFORM 3900-CLOSE-FILES.
015600     GOBACK.
015700*---------------------------------------------------------------*
015800 1000-OPEN-FILES.
015900*---------------------------------------------------------------*
016000     OPEN INPUT  OBJECT-FILE
016100          OUTPUT AUGMENTED-FILE.
016200     MOVE
016300       'SYSTEM_ID,OBJECT_ID,NAME,CLASS,PARENT,IS_MOON,HAS,TYPE'
016400       TO AUGMENTED-FILE-LINE.
016500     WRITE AUGMENTED-FILE-LINE.
016600     PERFORM 8000-READ-OBJECT-LINE.
016700     IF NOT END-OF-FILE AND OBJECT-FILE-LINE (1:9) = 'OBJECT_ID'
016800         PERFORM 8000-READ-OBJECT-LINE.
016900*---------------------------------------------------------------*
017000 2000-PROCESS-OBJECT-RECORD.
017100*---------------------------------------------------------------*
017200     PERFORM 2010-PARSE-OBJECT-LINE.
017300     IF VALID-RECORD
017400         ADD 1 TO WS-RECORDS-READ
017500         PERFORM 2100-BUILD-HASH-KEY
017600         PERFORM 2200-COMPUTE-HASH-PAIR
017700         PERFORM 2300-CHECK-ELIGIBILITY
017800         IF AOR-ARTIFACT-PRESENT
017900             PERFORM 2400-SELECT-ARTIFACT-TYPE
018000             ADD 1 TO WS-ARTIFACTS-PLACED
018100         END-IF
018200         PERFORM 3000-WRITE-AUGMENTED-RECORD
018300     END-IF.
018400     PERFORM 8000-READ-OBJECT-LINE.
018500*---------------------------------------------------------------*
018600 2010-PARSE-OBJECT-LINE.
018700*---------------------------------------------------------------*
018800     MOVE 'Y'                        TO VALID-RECORD-SW.
018900     MOVE 0                          TO AOR-ARTIFACT-FLAG.
019000     MOVE SPACE                      TO AOR-ARTIFACT-TYPE.
019100     UNSTRING OBJECT-FILE-LINE DELIMITED BY ','
019200         INTO SOR-SYSTEM-ID SOR-OBJECT-ID SOR-OBJECT-NAME
019300              SOR-OBJECT-CLASS SOR-PARENT-OBJECT-ID
019400              SOR-IS-MOON.
019500     IF SOR-OBJECT-ID IS NOT NUMERIC OR
019600        SOR-SYSTEM-ID IS NOT NUMERIC
019700         MOVE 'N'                    TO VALID-RECORD-SW.
019800*---------------------------------------------------------------*
019900*  2100-BUILD-HASH-KEY - RULE C1 KEY STRING.
020000*---------------------------------------------------------------*
020100 2100-BUILD-HASH-KEY.
020200*---------------------------------------------------------------*
020300     STRING WS-BASE-SEED       DELIMITED BY SIZE
020400            ':'                DELIMITED BY SIZE
020500            SOR-SYSTEM-ID      DELIMITED BY SIZE
020600            ':'                DELIMITED BY SIZE
020700            SOR-OBJECT-ID      DELIMITED BY SIZE
020800            ':ARTIFACT'        DELIMITED BY SIZE
020900         INTO WS-HASH-KEY-STRING.
021000*---------------------------------------------------------------*
021100*  2200-COMPUTE-HASH-PAIR - RULE C1.  FOLDS THE KEY STRING'S
021200*  CHARACTER CODES INTO A STARTING SEED THE SAME WAY STRCAT
021300*  BUILDS A SYNTHETIC-NAME SEED, THEN ISSUES TWO SUCCESSIVE
021400*  CALLS TO RANDGEN OFF THAT SEED - EACH CALL ADVANCES THE SEED
021500*  AND RETURNS A DRAW, SO THE PAIR IS TWO INDEPENDENT VALUES OFF
021600*  ONE DETERMINISTIC KEY WITHOUT A SEPARATE DIGEST ROUTINE.
021700*---------------------------------------------------------------*
021800 2200-COMPUTE-HASH-PAIR.
021900*---------------------------------------------------------------*
022000     MOVE ZERO                       TO WS-HASH-ACCUM.
022100     PERFORM 2210-FOLD-ONE-SYMBOL
022200         VARYING HSY-IDX FROM 1 BY 1
022300         UNTIL HSY-IDX > 36.
022400     DIVIDE WS-HASH-ACCUM BY 1000000000
022500         GIVING WS-HASH-DUMMY REMAINDER WS-RAND-SEED.
022600     IF WS-RAND-SEED < 0
022700         ADD 1000000000              TO WS-RAND-SEED.
022800     MOVE ZERO                       TO WS-RAND-LOW.
022900     MOVE 1000000000                 TO WS-RAND-HIGH.
023000     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
023100         WS-RAND-HIGH, WS-HASH-MAIN.
023200     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
023300         WS-RAND-HIGH, WS-HASH-EXTRA.
023400*---------------------------------------------------------------*
023500 2210-FOLD-ONE-SYMBOL.
023600*---------------------------------------------------------------*
023700     MOVE ZERO                       TO WS-HASH-CHAR-COUNT.
023800     INSPECT WS-HASH-KEY-STRING TALLYING WS-HASH-CHAR-COUNT
023900         FOR ALL WS-HASH-SYMBOL (HSY-IDX).
024000     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
024100         (WS-HASH-CHAR-COUNT * HSY-IDX * 7919).
024200*---------------------------------------------------------------*
024300*  2300-CHECK-ELIGIBILITY - RULE C2.
024400*---------------------------------------------------------------*
024500 2300-CHECK-ELIGIBILITY.
024600*---------------------------------------------------------------*
024700     MOVE SOR-SYSTEM-ID              TO AOR-SYSTEM-ID.
024800     MOVE SOR-OBJECT-ID              TO AOR-OBJECT-ID.
024900     MOVE SOR-OBJECT-NAME            TO AOR-OBJECT-NAME.
025000     MOVE SOR-OBJECT-CLASS           TO AOR-OBJECT-CLASS.
025100     MOVE SOR-PARENT-OBJECT-ID       TO AOR-PARENT-OBJECT-ID.
025200     MOVE SOR-IS-MOON                TO AOR-IS-MOON.
025300     MOVE 0                          TO AOR-ARTIFACT-FLAG.
025400     MOVE SPACE                      TO AOR-ARTIFACT-TYPE.
025500     SET WS-ELG-IDX TO 1.
025600     PERFORM 2310-TEST-ELIGIBLE-ENTRY
025700         VARYING WS-ELG-IDX FROM 1 BY 1
025800         UNTIL WS-ELG-IDX > 6
025900         OR SOR-OBJECT-CLASS = WS-ELIGIBLE-CLASS-ENTRY
026000             (WS-ELG-IDX).
026100     IF WS-ELG-IDX > 6
026200         GO TO 2300-EXIT.
026300     COMPUTE WS-THRESHOLD =
026400         WS-ARTIFACT-RATE * 1000000000.
026500     IF WS-HASH-MAIN < WS-THRESHOLD
026600         MOVE 1                      TO AOR-ARTIFACT-FLAG.
026700 2300-EXIT.
026800     EXIT.
026900*---------------------------------------------------------------*
027000 2310-TEST-ELIGIBLE-ENTRY.
027100*---------------------------------------------------------------*
027200     CONTINUE.
027300*---------------------------------------------------------------*
027400*  2400-SELECT-ARTIFACT-TYPE - RULE C3.
027500*---------------------------------------------------------------*
027600 2400-SELECT-ARTIFACT-TYPE.
027700*---------------------------------------------------------------*
027800     DIVIDE WS-HASH-EXTRA BY 100
027900         GIVING WS-HASH-DUMMY REMAINDER WS-DRAW-PERCENT.
028000     PERFORM 2410-TEST-TYPE-ENTRY
028100         VARYING WS-ATY-IDX FROM 1 BY 1
028200         UNTIL WS-ATY-IDX = 6
028300         OR WS-DRAW-PERCENT < WS-ATY-CUM-WEIGHT (WS-ATY-IDX).
028400     MOVE WS-ATY-TYPE (WS-ATY-IDX)    TO AOR-ARTIFACT-TYPE.
028500*---------------------------------------------------------------*
028600 2410-TEST-TYPE-ENTRY.
028700*---------------------------------------------------------------*
028800     CONTINUE.
028900*---------------------------------------------------------------*
029000 3000-WRITE-AUGMENTED-RECORD.
029100*---------------------------------------------------------------*
029200     MOVE AOR-PARENT-OBJECT-ID       TO WS-EDIT-PARENT.
029300     STRING AOR-SYSTEM-ID       DELIMITED BY SIZE
029400            ','                 DELIMITED BY SIZE
029500            AOR-OBJECT-ID       DELIMITED BY SIZE
029600            ','                 DELIMITED BY SIZE
029700            AOR-OBJECT-NAME     DELIMITED BY SPACE
029800            ','                 DELIMITED BY SIZE
029900            AOR-OBJECT-CLASS    DELIMITED BY SIZE
030000            ','                 DELIMITED BY SIZE
030100            WS-EDIT-PARENT      DELIMITED BY SIZE
030200            ','                 DELIMITED BY SIZE
030300            AOR-IS-MOON         DELIMITED BY SIZE
030400            ','                 DELIMITED BY SIZE
030500            AOR-ARTIFACT-FLAG   DELIMITED BY SIZE
030600            ','                 DELIMITED BY SIZE
030700            AOR-ARTIFACT-TYPE   DELIMITED BY SIZE
030800         INTO AUGMENTED-FILE-LINE.
030900     WRITE AUGMENTED-FILE-LINE.
031000*---------------------------------------------------------------*
031100 3900-CLOSE-FILES.
031200*---------------------------------------------------------------*
031300     CLOSE OBJECT-FILE
031400           AUGMENTED-FILE.
031500*---------------------------------------------------------------*
031600 8000-READ-OBJECT-LINE.
031700*---------------------------------------------------------------*
031800     READ OBJECT-FILE
031900         AT END MOVE 'Y'             TO END-OF-FILE-SW.
032000*---------------------------------------------------------------*
032100 9000-DISPLAY-CONTROL-TOTAL.
032200*---------------------------------------------------------------*
032300     DISPLAY 'PROCESSED ' WS-RECORDS-READ ' OBJECTS, PLACED '
032400         WS-ARTIFACTS-PLACED ' ARTIFACTS'.
