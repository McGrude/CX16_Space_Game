000100*---------------------------------------------------------------*
000200* COPYLIB:  STRIN
000300* PURPOSE:  UNSTRING TARGETS FOR ONE RAW-CATALOG-RECORD LINE
000400*           READ FROM THE INBOUND ASTRONOMICAL EXTRACT (A-IN).
000500*           FIELDS ARE CARRIED ALPHANUMERIC BECAUSE THE FEED
000600*           LEAVES ANY OF THEM BLANK WHEN THE ORIGINATING
000700*           CATALOG DID NOT SUPPLY A VALUE; STRCAT CONVERTS
000800*           WITH FUNCTION NUMVAL-C AFTER THE UNSTRING.
000900*---------------------------------------------------------------*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/02/87 R WALSH        CREATED FOR STAR CATALOG BUILD (WO-4471)
001400* 09/14/89 R WALSH        ADDED LUM/MAG FIELDS, PHASE 2 (WO-5180)
001500* 01/26/99 T OYELARAN     Y2K REVIEW - FIELDS ALPHANUMERIC, NO
001600*                         2-DIGIT YEAR STORAGE IN THIS COPYBOOK
001700*---------------------------------------------------------------*
001800 01  RAW-STAR-FIELDS.
001900     05  RSF-ID                      PIC X(10) VALUE SPACE.
002000     05  RSF-HIP                     PIC X(10) VALUE SPACE.
002100     05  RSF-PROPER                  PIC X(30) VALUE SPACE.
002200     05  RSF-DIST-PC                 PIC X(11) VALUE SPACE.
002300     05  RSF-X-PC                    PIC X(11) VALUE SPACE.
002400     05  RSF-Y-PC                    PIC X(11) VALUE SPACE.
002500     05  RSF-Z-PC                    PIC X(11) VALUE SPACE.
002600     05  RSF-SPECT                   PIC X(15) VALUE SPACE.
002700     05  RSF-MAG                     PIC X(08) VALUE SPACE.
002800     05  RSF-LUM                     PIC X(13) VALUE SPACE.
002900     05  FILLER                      PIC X(05) VALUE SPACE.
