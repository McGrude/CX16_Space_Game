000100*------------------------------------------------------------*
000200* COPYLIB:  RANDL
000300* PURPOSE:  LINKAGE PARAMETERS FOR THE RANDGEN DETERMINISTIC
000400*           STREAM SUBROUTINE.  COPIED INTO RANDGEN'S LINKAGE
000500*           SECTION AND INTO THE WORKING-STORAGE SECTION OF
000600*           EVERY CALLER (SYSOBJ, ARTFCT, UNIVERSE) - SAME
000700*           SHARED-COPYBOOK HABIT AS OBJC/UNEMT USED TO BE
000800*           BETWEEN A DRIVER AND ITS CALLED SUBROUTINE.
000900*------------------------------------------------------------*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 04/19/89 R WALSH        CREATED FOR OBJECT GENERATOR (WO-4515)
001400* 06/02/93 T OYELARAN     RESERVED-FIELD PAD ADDED (WO-5031)
001500* 03/09/99 T OYELARAN     Y2K REVIEW - NO DATE FIELDS IN RECORD,
001600*                         NO CHANGE REQUIRED
001700*------------------------------------------------------------*
001800 01  RANDGEN-PARMS.
001900     05  RANDGEN-SEED                PIC S9(9) USAGE COMP.
002000     05  RANDGEN-LOW                 PIC S9(9) USAGE COMP.
002100     05  RANDGEN-HIGH                PIC S9(9) USAGE COMP.
002200     05  RANDGEN-RESULT              PIC S9(9) USAGE COMP.
002300     05  FILLER                      PIC X(04) VALUE SPACE.
