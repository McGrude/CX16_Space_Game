000100*------------------------------------------------------------*
000200* COPYLIB:  OBJC
000300* PURPOSE:  SYSTEM OBJECT RECORD (B-OUT / C-IN).  FD RECORD
000400*           SHARED BY SYSOBJ (WRITER) AND ARTFCT (READER) -
000500*           ONE NATURAL OBJECT (PLANET, MOON, ASTEROID) PER
000600*           RECORD, OBJECT-ID ASCENDING WITHIN SYSTEM-ID.
000700*------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 04/19/89 R WALSH        CREATED FOR OBJECT GENERATOR (WO-4515)
001200* 07/07/89 R WALSH        ADDED PARENT-OBJECT-ID/IS-MOON (WO-4630)
001300* 02/03/99 T OYELARAN     Y2K REVIEW - NO DATE FIELDS IN RECORD,
001400*                         NO CHANGE REQUIRED
001500*------------------------------------------------------------*
001600 01  SYSTEM-OBJECT-RECORD.
001700     05  SOR-SYSTEM-ID                PIC 9(04) VALUE 0.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  SOR-OBJECT-ID                PIC 9(02) VALUE 0.
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  SOR-OBJECT-NAME              PIC X(40) VALUE SPACE.
002200     05  FILLER                      PIC X(01) VALUE SPACE.
002300     05  SOR-OBJECT-CLASS             PIC X(02) VALUE SPACE.
002400         88  SOR-CLASS-ROCKY-PLANET       VALUE 'RP'.
002500         88  SOR-CLASS-DESERT-PLANET      VALUE 'DP'.
002600         88  SOR-CLASS-ICE-PLANET         VALUE 'IC'.
002700         88  SOR-CLASS-GAS-GIANT          VALUE 'GG'.
002800         88  SOR-CLASS-ROCKY-MOON         VALUE 'RM'.
002900         88  SOR-CLASS-ICE-MOON           VALUE 'IM'.
003000         88  SOR-CLASS-ASTEROID           VALUE 'AS'.
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  SOR-PARENT-OBJECT-ID         PIC X(02) VALUE SPACE.
003300     05  SOR-PARENT-NUM REDEFINES SOR-PARENT-OBJECT-ID
003400                                      PIC 9(02).
003500     05  FILLER                      PIC X(01) VALUE SPACE.
003600     05  SOR-IS-MOON                  PIC 9(01) VALUE 0.
003700         88  SOR-OBJECT-IS-A-MOON         VALUE 1.
003800         88  SOR-OBJECT-IS-A-PRIMARY      VALUE 0.
003900     05  FILLER                      PIC X(10) VALUE SPACE.
