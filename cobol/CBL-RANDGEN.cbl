000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RANDGEN.
000300 AUTHOR.        R WALSH.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  04/19/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*===============================================================*
000900*  PROGRAM:  RANDGEN
001000*  PURPOSE:  SHARED DETERMINISTIC DRAW SUBROUTINE.  A SINGLE
001100*            CONGRUENTIAL STEP IS ADVANCED FOR EVERY CALL AND
001200*            THE RESULT IS SCALED INTO THE CALLER-SUPPLIED
001300*            RANGE.  CALLED BY SYSOBJ, ARTFCT AND UNIVERSE SO
001400*            THAT ALL THREE GENERATION PASSES DRAW FROM THE
001500*            SAME STREAM DISCIPLINE AND A GIVEN SEED ALWAYS
001600*            WALKS THE SAME PATH.  THE CALLER OWNS THE SEED
001700*            FIELD AND PASSES IT BACK IN EVERY TIME - THIS
001800*            SUBROUTINE HOLDS NO STATE OF ITS OWN.
001900*---------------------------------------------------------------*
002000*  MAINTENANCE LOG
002100*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
002200*  --------- ------------  --------------------------------------
002300*  04/19/89 R WALSH        WRITTEN FOR OBJECT GENERATOR (WO-4515)
002400*  08/02/89 R WALSH        RANGE SCALING ADDED, WAS FIXED 0-999
002500*                          BEFORE THIS (WO-4560)
002600*  01/11/91 T OYELARAN     CALLED FROM ARTIFACT AUGMENTER FOR
002700*                          THE TWO-HASH ELIGIBILITY TEST, NO
002800*                          SUBROUTINE CHANGE REQUIRED (WO-4901)
002900*  02/14/93 T OYELARAN     CALLED FROM UNIVERSE GENERATOR PASS,
003000*                          NO SUBROUTINE CHANGE REQUIRED (WO-5040)
003100*  03/09/99 T OYELARAN     Y2K REVIEW - NO DATE ARITHMETIC IN
003200*                          THIS SUBROUTINE, NO CHANGE REQUIRED
003300*  06/21/01 R WALSH        DIAGNOSTIC CALL COUNTER ADDED AFTER
003400*                          FIELD PROBLEM ON ARTIFACT RUN, SEED
003500*                          FIELD WAS BEING RESET BY CALLER
003600*                          BETWEEN CALLS (WO-5512)
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 WORKING-STORAGE SECTION.
005000*---------------------------------------------------------------*
005100 77  WS-CALL-COUNTER                PIC S9(9) COMP VALUE 0.
005200*---------------------------------------------------------------*
005300 01  WS-CONSTANTS.
005400     05  WS-LCG-MULTIPLIER           PIC S9(9) COMP VALUE 31821.
005500     05  WS-LCG-INCREMENT            PIC S9(9) COMP VALUE 13849.
005600     05  WS-LCG-MODULUS              PIC S9(9) COMP
005700                                      VALUE 1000000000.
005800     05  FILLER                      PIC X(01) VALUE SPACE.
005900*---------------------------------------------------------------*
006000 01  WS-WORK-FIELDS.
006100     05  WS-SEED-WORK                PIC S9(9) COMP VALUE 0.
006200     05  WS-SEED-DISPLAY REDEFINES WS-SEED-WORK
006300                                     PIC X(04).
006400     05  WS-PRODUCT-BIG              PIC S9(18) COMP VALUE 0.
006500     05  WS-PRODUCT-HALVES REDEFINES WS-PRODUCT-BIG.
006600         10  WS-PRODUCT-HI           PIC S9(09) COMP.
006700         10  WS-PRODUCT-LO           PIC S9(09) COMP.
006800     05  WS-RANGE-WORK               PIC S9(9) COMP VALUE 0.
006900     05  WS-RANGE-DISPLAY REDEFINES WS-RANGE-WORK
007000                                     PIC X(04).
007100     05  WS-REMAINDER-WORK           PIC S9(9) COMP VALUE 0.
007200     05  FILLER                      PIC X(04) VALUE SPACE.
007300*---------------------------------------------------------------*
007400 LINKAGE SECTION.
007500 COPY RANDL.
007600*===============================================================*
007700 PROCEDURE DIVISION USING RANDGEN-SEED, RANDGEN-LOW,
007800     RANDGEN-HIGH, RANDGEN-RESULT.
007900*---------------------------------------------------------------*
008000 0000-MAIN-ROUTINE.
008100*---------------------------------------------------------------*
008200     ADD 1 TO WS-CALL-COUNTER.
008300     PERFORM 1000-ADVANCE-STREAM.
008400     PERFORM 2000-SCALE-TO-RANGE.
008500     GOBACK.
008600*---------------------------------------------------------------*
008700*  1000-ADVANCE-STREAM ADVANCES THE CALLER'S SEED ONE STEP OF
008800*  THE CONGRUENTIAL RECURRENCE  X' = (A * X + C) MOD M.  THE
008900*  PRODUCT IS CARRIED IN AN 18-DIGIT WORK FIELD SO THE 9-DIGIT
009000*  SEED AND 5-DIGIT MULTIPLIER NEVER OVERFLOW BEFORE THE MOD
009100*  STEP IS TAKEN.
009200*---------------------------------------------------------------*
009300 1000-ADVANCE-STREAM.
009400*---------------------------------------------------------------*
009500     MOVE RANDGEN-SEED               TO WS-SEED-WORK.
009600     COMPUTE WS-PRODUCT-BIG =
009700         (WS-SEED-WORK * WS-LCG-MULTIPLIER) + WS-LCG-INCREMENT.
009800     DIVIDE WS-PRODUCT-BIG BY WS-LCG-MODULUS
009900         GIVING WS-REMAINDER-WORK
010000         REMAINDER WS-SEED-WORK.
010100     IF WS-SEED-WORK < 0
010200         ADD WS-LCG-MODULUS          TO WS-SEED-WORK.
010300     MOVE WS-SEED-WORK               TO RANDGEN-SEED.
010400*---------------------------------------------------------------*
010500*  2000-SCALE-TO-RANGE MAPS THE FRESH SEED VALUE, WHICH IS
010600*  UNIFORM ACROSS 0 THRU WS-LCG-MODULUS MINUS 1, DOWN INTO THE
010700*  CALLER'S HALF-OPEN RANGE RANDGEN-LOW THRU RANDGEN-HIGH MINUS
010800*  ONE.  A DEGENERATE RANGE (HIGH NOT GREATER THAN LOW) ALWAYS
010900*  RETURNS THE LOW BOUND.
011000*---------------------------------------------------------------*
011100 2000-SCALE-TO-RANGE.
011200*---------------------------------------------------------------*
011300     MOVE RANDGEN-HIGH                TO WS-RANGE-WORK.
011400     SUBTRACT RANDGEN-LOW FROM WS-RANGE-WORK.
011500     IF WS-RANGE-WORK NOT > 0
011600         MOVE RANDGEN-LOW             TO RANDGEN-RESULT
011700     ELSE
011800         DIVIDE WS-SEED-WORK BY WS-RANGE-WORK
011900             GIVING WS-REMAINDER-WORK
012000             REMAINDER WS-REMAINDER-WORK
012100         COMPUTE RANDGEN-RESULT =
012200             RANDGEN-LOW + WS-REMAINDER-WORK.
