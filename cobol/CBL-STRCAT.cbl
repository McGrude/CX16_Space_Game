000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRCAT.
000300 AUTHOR.        R WALSH.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  03/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*===============================================================*
000900*  PROGRAM:  STRCAT
001000*  PURPOSE:  BUILDS THE GAME STAR CATALOG FROM THE RAW ASTRO-
001100*            NOMICAL EXTRACT.  READS THE INBOUND CATALOG,
001200*            CONVERTS PARSECS TO LIGHT-YEARS, KEEPS EVERYTHING
001300*            WITHIN THE PLAY RADIUS, PROJECTS SURVIVORS ONTO
001400*            THE 100 X 100 SECTOR GRID, RESOLVES CELL
001500*            COLLISIONS, MANUFACTURES NAMES FOR UNNAMED STARS,
001600*            AND WRITES THE SORTED CATALOG PLUS THE ASCII
001700*            SECTOR MAP THAT DRIVES THE NAVIGATION SCREEN.
001800*---------------------------------------------------------------*
001900*  MAINTENANCE LOG
002000*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
002100*  --------- ------------  --------------------------------------
002200*  03/02/87 R WALSH        WRITTEN FOR STAR CATALOG BUILD, WO-4471
002300*  11/30/89 T OYELARAN     ADDED SPECTRAL CLASS CARRY-THROUGH,
002400*                          SYNTHETIC NAME TABLE WIDENED TO 25
002500*                          PREFIXES (WO-4802)
002600*  09/14/89 R WALSH        LUM/MAG FIELDS ADDED TO "LARGEST
002700*                          STAR" COLLISION RULE (WO-5180)
002800*  01/26/99 T OYELARAN     Y2K REVIEW - RUN DATE COMES FROM
002900*                          PRTCTL COPYBOOK, 4-DIGIT YEAR ALREADY
003000*                          IN USE, NO CHANGE REQUIRED
003100*  07/18/03 R WALSH        SYNTHETIC ID FALLBACK HASH CORRECTED
003200*                          TO MASK NEGATIVE INTERMEDIATE VALUES
003300*                          BEFORE CALLING RANDGEN (WO-5890)
003400*  08/22/03 T OYELARAN     DIST-LY WAS BEING COMPUTED FROM A
003500*                          HAND-ROLLED 5-PASS ROOT SEEDED OFF THE
003600*                          RAW SQUARED DISTANCE - UNDERCONVERGED
003700*                          ON THE COMMON X/Y/Z-PC PATH, THROWING
003800*                          THE RADIUS FILTER AND GRID PLACEMENT
003900*                          OFF FOR MOST OF THE CATALOG.  REPLACED
004000*                          WITH FUNCTION SQRT, SAME AS UNIVERSE
004100*                          ALREADY USES (WO-5904)
004200*  08/25/03 R WALSH        3110-RESOLVE-COLLISION WAS LETTING ANY
004300*                          MAG-VALID STAR BEAT A NEITHER-METRIC
004400*                          STAR OUTRIGHT, EVEN WHEN THE CATALOG
004500*                          MAGNITUDE WAS POSITIVE (DIM) - RANKING
004600*                          TUPLE SAYS THE DIMMER STAR SHOULD LOSE
004700*                          TO THE METRIC-LESS STAR IN THAT CASE.
004800*                          BOTH DIRECTIONS NOW TEST THE SIGN OF
004900*                          THE CATALOG MAGNITUDE (WO-5917)
005000*  09/03/03 R WALSH        PRTCTL'S LINE/PAGE-COUNT GROUP WAS
005100*                          NEVER READ ANYWHERE IN THIS PROGRAM -
005200*                          SECTOR MAP IS ONE PAGE, NO HEADINGS -
005300*                          DROPPED FROM THE COPYBOOK.  RUN-DATE
005400*                          MOVE SHIFTED INTO 9000-DISPLAY-CONTROL-
005500*                          TOTALS, WIRED INTO A PRINTED LINE
005600*                          THERE INSTEAD OF SITTING UNUSED
005700*                          (WO-5931)
005800*===============================================================*
005900 ENVIRONMENT DIVISION.
006000*---------------------------------------------------------------*
006100 CONFIGURATION SECTION.
006200*---------------------------------------------------------------*
006300 SOURCE-COMPUTER. IBM-3096.
006400 OBJECT-COMPUTER. IBM-3096.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*---------------------------------------------------------------*
006800 INPUT-OUTPUT SECTION.
006900*---------------------------------------------------------------*
007000 FILE-CONTROL.
007100     SELECT RAW-CATALOG-FILE  ASSIGN TO RAWCAT
007200       ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT STAR-CATALOG-FILE ASSIGN TO STARCAT
007400       ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT SECTOR-MAP-FILE   ASSIGN TO SECTMAP
007600       ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT SORT-WORK-FILE    ASSIGN TO SRTWK01.
007800*===============================================================*
007900 DATA DIVISION.
008000*---------------------------------------------------------------*
008100 FILE SECTION.
008200*---------------------------------------------------------------*
008300 FD  RAW-CATALOG-FILE
008400         RECORDING MODE IS F.
008500 01  RAW-CATALOG-RECORD          PIC X(140).
008600*---------------------------------------------------------------*
008700 FD  STAR-CATALOG-FILE
008800         RECORDING MODE IS F.
008900 01  STAR-CATALOG-LINE           PIC X(80).
009000*---------------------------------------------------------------*
009100 FD  SECTOR-MAP-FILE
009200         RECORDING MODE IS F.
009300 01  SECTOR-MAP-LINE             PIC X(100).
009400*---------------------------------------------------------------*
009500 SD  SORT-WORK-FILE.
009600 01  SORT-WORK-RECORD.
009700     05  SW-DIST-LY              PIC 9(04)V9(04).
009800     05  SW-TABLE-INDEX          PIC 9(04) COMP.
009900*---------------------------------------------------------------*
010000 WORKING-STORAGE SECTION.
010100*---------------------------------------------------------------*
010200 COPY STRIN.
010300*---------------------------------------------------------------*
010400 COPY STARC.
010500*---------------------------------------------------------------*
010600 01  WS-SWITCHES-COUNTERS.
010700     05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
010800         88  END-OF-FILE                        VALUE 'Y'.
010900     05  VALID-RECORD-SW             PIC X(01)  VALUE 'Y'.
011000         88  VALID-RECORD                       VALUE 'Y'.
011100     05  WS-STARS-LOADED             PIC S9(9) COMP VALUE 0.
011200     05  WS-STARS-SELECTED           PIC S9(9) COMP VALUE 0.
011300     05  WS-STARS-PRUNED-OFFMAP      PIC S9(9) COMP VALUE 0.
011400     05  WS-STARS-PRUNED-COLLIDE     PIC S9(9) COMP VALUE 0.
011500     05  WS-STARS-REMAINING          PIC S9(9) COMP VALUE 0.
011600     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
011700         88  SORT-EOF                            VALUE 'Y'.
011800     05  FILLER                      PIC X(04) VALUE SPACE.
011900*---------------------------------------------------------------*
012000*  JOB PARAMETERS - FIXED FOR THIS RUN, SHOP CONVENTION IS TO
012100*  ACCEPT FROM A PARAMETER CARD BUT THE DEFAULTS BELOW MATCH
012200*  THE STANDING JCL OVERRIDE CARD FOR THE NIGHTLY BUILD.
012300*---------------------------------------------------------------*
012400 01  WS-JOB-PARAMETERS.
012500     05  WS-RADIUS-LY               PIC 9(04)V9(04) VALUE 50.0000.
012600     05  WS-MAX-STARS                PIC 9(04) COMP VALUE 150.
012700     05  WS-SCALE-LY                 PIC 9(04)V9(04) VALUE 1.0000.
012800     05  FILLER                      PIC X(04) VALUE SPACE.
012900*---------------------------------------------------------------*
013000*  WORKING TABLE OF CANDIDATE STARS - LOADED FROM THE RAW FEED,
013100*  SORTED, PROJECTED, PRUNED, AND FINALLY WRITTEN OUT.
013200*---------------------------------------------------------------*
013300 01  CANDIDATE-STAR-TABLE.
013400     05  CANDIDATE-STAR-ENTRY OCCURS 300 TIMES
013500                              INDEXED BY CS-IDX CS-IDX2.
013600         10  CS-ORIG-ID              PIC X(10).
013700         10  CS-PROPER               PIC X(30).
013800         10  CS-DIST-LY              PIC 9(04)V9(04).
013900         10  CS-X-LY                 PIC S9(05)V9(04).
014000         10  CS-Y-LY                 PIC S9(05)V9(04).
014100         10  CS-Z-LY                 PIC S9(05)V9(04).
014200         10  CS-SPECT                PIC X(15).
014300         10  CS-MAG                  PIC S9(03)V9(03).
014400         10  CS-MAG-VALID-SW         PIC X(01).
014500             88  CS-MAG-VALID                    VALUE 'Y'.
014600         10  CS-LUM                  PIC 9(07)V9(05).
014700         10  CS-LUM-VALID-SW         PIC X(01).
014800             88  CS-LUM-VALID                    VALUE 'Y'.
014900         10  CS-GRID-X               PIC S9(04).
015000         10  CS-GRID-Y               PIC S9(04).
015100         10  CS-ON-GRID-SW           PIC X(01) VALUE 'N'.
015200             88  CS-ON-GRID                      VALUE 'Y'.
015300         10  CS-KEPT-SW              PIC X(01) VALUE 'Y'.
015400             88  CS-KEPT                         VALUE 'Y'.
015500         10  CS-IS-SOL-SW            PIC X(01) VALUE 'N'.
015600             88  CS-IS-SOL                       VALUE 'Y'.
015700         10  FILLER                  PIC X(02) VALUE SPACE.
015800 77  WS-CANDIDATE-COUNT          PIC S9(9) COMP VALUE 0.
015900*---------------------------------------------------------------*
016000*  GRID OCCUPANCY - ONE WINNING TABLE SUBSCRIPT PER CELL, ZERO
016100*  MEANS UNOCCUPIED.  100 X 100 MATCHES THE SECTOR MAP LAYOUT.
016200*---------------------------------------------------------------*
016300 01  GRID-OCCUPANCY-TABLE.
016400     05  GRID-OCC-ROW OCCURS 100 TIMES INDEXED BY GO-ROW.
016500         10  GRID-OCC-CELL OCCURS 100 TIMES INDEXED BY GO-COL
016600                                 PIC S9(9) COMP VALUE 0.
016700*---------------------------------------------------------------*
016800*  SECTOR MAP BUFFER - ONE CHARACTER PER CELL, GRAPH-BUFFER
016900*  IDIOM CARRIED FORWARD FROM THE OLD HISTORICAL-TREND CHARTS.
017000*---------------------------------------------------------------*
017100 01  SECTOR-MAP-TABLE.
017200     05  MAP-ROW OCCURS 100 TIMES INDEXED BY MR-IDX.
017300         10  MAP-CELL OCCURS 100 TIMES INDEXED BY MC-IDX
017400                                 PIC X(01) VALUE '.'.
017500 77  WS-SOL-GRID-X                PIC S9(04) COMP VALUE 0.
017600 77  WS-SOL-GRID-Y                PIC S9(04) COMP VALUE 0.
017700*---------------------------------------------------------------*
017800*  SYNTHETIC NAME TABLES - 25 PREFIXES, 7 TYPE WORDS.  BUILT AS
017900*  REDEFINES OF A SINGLE CONCATENATED VALUE CLAUSE, THE SAME
018000*  FIXED-TABLE HABIT THE SHOP USES FOR STATE ABBREVIATION LISTS.
018100*---------------------------------------------------------------*
018200 01  WS-PREFIX-LITERALS.
018300     05  FILLER  PIC X(10) VALUE 'HELION    '.
018400     05  FILLER  PIC X(10) VALUE 'KOROS     '.
018500     05  FILLER  PIC X(10) VALUE 'VELARN    '.
018600     05  FILLER  PIC X(10) VALUE 'NADIR     '.
018700     05  FILLER  PIC X(10) VALUE 'PROCYON   '.
018800     05  FILLER  PIC X(10) VALUE 'ALTARIS   '.
018900     05  FILLER  PIC X(10) VALUE 'VEYRA     '.
019000     05  FILLER  PIC X(10) VALUE 'TALIOS    '.
019100     05  FILLER  PIC X(10) VALUE 'MERIDIAN  '.
019200     05  FILLER  PIC X(10) VALUE 'TRIARCH   '.
019300     05  FILLER  PIC X(10) VALUE 'NOMAD     '.
019400     05  FILLER  PIC X(10) VALUE 'AURIGON   '.
019500     05  FILLER  PIC X(10) VALUE 'SERPENTIS '.
019600     05  FILLER  PIC X(10) VALUE 'DRAXIS    '.
019700     05  FILLER  PIC X(10) VALUE 'CYGNERA   '.
019800     05  FILLER  PIC X(10) VALUE 'LUYTEN    '.
019900     05  FILLER  PIC X(10) VALUE 'EPSARA    '.
020000     05  FILLER  PIC X(10) VALUE 'TAUVEN    '.
020100     05  FILLER  PIC X(10) VALUE 'SIGMAR    '.
020200     05  FILLER  PIC X(10) VALUE 'ZETHYS    '.
020300     05  FILLER  PIC X(10) VALUE 'KHORAS    '.
020400     05  FILLER  PIC X(10) VALUE 'FRONTIER  '.
020500     05  FILLER  PIC X(10) VALUE 'PIONEER   '.
020600     05  FILLER  PIC X(10) VALUE 'ARCTURON  '.
020700     05  FILLER  PIC X(10) VALUE 'VEGAINE   '.
020800 01  WS-PREFIX-TABLE REDEFINES WS-PREFIX-LITERALS.
020900     05  WS-PREFIX-ENTRY OCCURS 25 TIMES INDEXED BY PFX-IDX
021000                                 PIC X(10).
021100*---------------------------------------------------------------*
021200 01  WS-TYPE-LITERALS.
021300     05  FILLER  PIC X(08) VALUE 'SECTOR  '.
021400     05  FILLER  PIC X(08) VALUE 'CLUSTER '.
021500     05  FILLER  PIC X(08) VALUE 'REACH   '.
021600     05  FILLER  PIC X(08) VALUE 'ARC     '.
021700     05  FILLER  PIC X(08) VALUE 'BELT    '.
021800     05  FILLER  PIC X(08) VALUE 'VERGE   '.
021900     05  FILLER  PIC X(08) VALUE 'EXPANSE '.
022000 01  WS-TYPE-TABLE REDEFINES WS-TYPE-LITERALS.
022100     05  WS-TYPE-ENTRY OCCURS 7 TIMES INDEXED BY TYP-IDX
022200                                 PIC X(08).
022300*---------------------------------------------------------------*
022400 01  WS-RANDOM-PARMS.
022500     05  WS-RAND-SEED                PIC S9(9) COMP VALUE 0.
022600     05  WS-RAND-SEED-X REDEFINES WS-RAND-SEED
022700                                 PIC X(04).
022800     05  WS-RAND-LOW                 PIC S9(9) COMP VALUE 0.
022900     05  WS-RAND-HIGH                PIC S9(9) COMP VALUE 0.
023000     05  WS-RAND-RESULT              PIC S9(9) COMP VALUE 0.
023100     05  FILLER                      PIC X(04) VALUE SPACE.
023200 01  WS-NAME-WORK.
023300     05  WS-NAME-PREFIX-NUM          PIC S9(04) COMP VALUE 0.
023400     05  WS-NAME-TYPE-NUM            PIC S9(04) COMP VALUE 0.
023500     05  WS-NAME-NUMBER              PIC 99 VALUE 0.
023600     05  WS-SYNTHETIC-NAME.
023700         10  WS-SYN-PREFIX           PIC X(10).
023800         10  FILLER                  PIC X(01) VALUE SPACE.
023900         10  WS-SYN-TYPE             PIC X(08).
024000         10  FILLER                  PIC X(01) VALUE '-'.
024100         10  WS-SYN-NUMBER           PIC 99.
024200         10  FILLER                  PIC X(08) VALUE SPACE.
024300*---------------------------------------------------------------*
024400 01  WS-COMPUTE-FIELDS.
024500     05  WS-DIST-SQ                  PIC 9(11)V9(04) VALUE 0.
024600     05  WS-DX                       PIC S9(05)V9(04) VALUE 0.
024700     05  WS-DY                       PIC S9(05)V9(04) VALUE 0.
024800     05  WS-DZ                       PIC S9(05)V9(04) VALUE 0.
024900     05  WS-CELL-DX                  PIC S9(05) VALUE 0.
025000     05  WS-CELL-DY                  PIC S9(05) VALUE 0.
025100     05  WS-CELL-DIST-SQ             PIC 9(09) COMP VALUE 0.
025200     05  WS-CELL-DIST-LIMIT-SQ       PIC 9(09) COMP VALUE 0.
025300     05  WS-ROOT-APPROX              PIC 9(09)V9(04) VALUE 0.
025400*---------------------------------------------------------------*
025500*---------------------------------------------------------------*
025600*  36-SYMBOL TABLE (A-Z THEN 0-9) USED TO MIX A NAME-SEED HASH
025700*  FROM AN ORIGINAL CATALOG ID THAT DOES NOT PARSE AS NUMERIC.
025800*  EACH SYMBOL'S TALLY IN THE KEY STRING IS WEIGHTED BY ITS
025900*  TABLE POSITION - SAME "COUNT AND WEIGHT" IDIOM THE SHOP USES
026000*  FOR THE STATE-CODE FREQUENCY CHECKS ELSEWHERE.
026100*---------------------------------------------------------------*
026200 01  WS-HASH-SYMBOL-LITERALS         PIC X(36) VALUE
026300     'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
026400 01  WS-HASH-SYMBOL-TABLE REDEFINES WS-HASH-SYMBOL-LITERALS.
026500     05  WS-HASH-SYMBOL OCCURS 36 TIMES INDEXED BY HSY-IDX
026600                                 PIC X(01).
026700 01  WS-HASH-WORK.
026800     05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE 0.
026900     05  WS-HASH-DUMMY               PIC S9(9) COMP VALUE 0.
027000     05  WS-HASH-CHAR-COUNT          PIC S9(4) COMP VALUE 0.
027100     05  WS-HASH-WORK-STRING         PIC X(40) VALUE SPACE.
027200*---------------------------------------------------------------*
027300 COPY PRTCTL.
027400*===============================================================*
027500 PROCEDURE DIVISION.
027600*---------------------------------------------------------------*
027700 0000-MAIN-PROCESSING.
027800*---------------------------------------------------------------*
027900     PERFORM 1000-OPEN-FILES.
028000     PERFORM 2000-READ-AND-BUILD-TABLE.
028100     PERFORM 2200-FILTER-BY-RADIUS.
028200     PERFORM 3000-PROJECT-AND-PRUNE.
028300     PERFORM 3100-COLLISION-PRUNE.
028400     PERFORM 3200-ASSIGN-SYNTHETIC-NAMES.
028500     PERFORM 4000-WRITE-CATALOG.
028600     PERFORM 5000-BUILD-MAP.
028700     PERFORM 9000-DISPLAY-CONTROL-TOTALS.
028800     PERFORM 3900-CLOSE-FILES.
028900     GOBACK.
029000*---------------------------------------------------------------*
029100 1000-OPEN-FILES.
029200*---------------------------------------------------------------*
029300     OPEN INPUT  RAW-CATALOG-FILE
029400          OUTPUT STAR-CATALOG-FILE
029500          OUTPUT SECTOR-MAP-FILE.
029600*---------------------------------------------------------------*
029700*  2000-READ-AND-BUILD-TABLE READS THE RAW EXTRACT, UNSTRINGS
029800*  EACH LINE, CONVERTS PARSEC MEASURES TO LIGHT-YEARS (RULE A1)
029900*  AND LOADS THE CANDIDATE TABLE.  RECORDS WHOSE REQUIRED
030000*  NUMERICS WILL NOT CONVERT ARE COUNTED AS LOADED BUT SKIPPED.
030100*---------------------------------------------------------------*
030200 2000-READ-AND-BUILD-TABLE.
030300*---------------------------------------------------------------*
030400     PERFORM 8000-READ-RAW-RECORD.
030500     PERFORM 2050-PROCESS-ONE-RAW-RECORD
030600         UNTIL END-OF-FILE.
030700*---------------------------------------------------------------*
030800 2050-PROCESS-ONE-RAW-RECORD.
030900*---------------------------------------------------------------*
031000     ADD 1 TO WS-STARS-LOADED.
031100     PERFORM 2100-UNSTRING-RAW-RECORD.
031200     PERFORM 8000-READ-RAW-RECORD.
031300*---------------------------------------------------------------*
031400 2100-UNSTRING-RAW-RECORD.
031500*---------------------------------------------------------------*
031600     UNSTRING RAW-CATALOG-RECORD DELIMITED BY ','
031700         INTO RSF-ID     RSF-HIP     RSF-PROPER
031800              RSF-DIST-PC RSF-X-PC   RSF-Y-PC   RSF-Z-PC
031900              RSF-SPECT   RSF-MAG    RSF-LUM.
032000     IF WS-CANDIDATE-COUNT NOT < 300
032100         DISPLAY 'STRCAT: CANDIDATE TABLE FULL, RECORD SKIPPED'
032200         GO TO 2100-EXIT.
032300     IF RSF-DIST-PC = SPACE AND
032400        (RSF-X-PC = SPACE OR RSF-Y-PC = SPACE OR RSF-Z-PC = SPACE)
032500         GO TO 2100-EXIT.
032600     ADD 1 TO WS-CANDIDATE-COUNT.
032700     SET CS-IDX TO WS-CANDIDATE-COUNT.
032800     MOVE RSF-ID                     TO CS-ORIG-ID (CS-IDX).
032900     MOVE RSF-PROPER                 TO CS-PROPER (CS-IDX).
033000     MOVE RSF-SPECT                  TO CS-SPECT (CS-IDX).
033100     MOVE 'N'                        TO CS-MAG-VALID-SW (CS-IDX)
033200                                        CS-LUM-VALID-SW (CS-IDX).
033300     IF RSF-MAG NOT = SPACE
033400         COMPUTE CS-MAG (CS-IDX) ROUNDED =
033500             FUNCTION NUMVAL-C(RSF-MAG)
033600         MOVE 'Y'                    TO CS-MAG-VALID-SW (CS-IDX).
033700     IF RSF-LUM NOT = SPACE
033800         COMPUTE CS-LUM (CS-IDX) ROUNDED =
033900             FUNCTION NUMVAL-C(RSF-LUM)
034000         MOVE 'Y'                    TO CS-LUM-VALID-SW (CS-IDX).
034100     IF RSF-X-PC NOT = SPACE AND RSF-Y-PC NOT = SPACE
034200                              AND RSF-Z-PC NOT = SPACE
034300         COMPUTE WS-DX ROUNDED = FUNCTION NUMVAL-C(RSF-X-PC)
034400                                  * 3.26156
034500         COMPUTE WS-DY ROUNDED = FUNCTION NUMVAL-C(RSF-Y-PC)
034600                                  * 3.26156
034700         COMPUTE WS-DZ ROUNDED = FUNCTION NUMVAL-C(RSF-Z-PC)
034800                                  * 3.26156
034900         MOVE WS-DX                  TO CS-X-LY (CS-IDX)
035000         MOVE WS-DY                  TO CS-Y-LY (CS-IDX)
035100         MOVE WS-DZ                  TO CS-Z-LY (CS-IDX)
035200         COMPUTE WS-DIST-SQ ROUNDED = (WS-DX * WS-DX) +
035300             (WS-DY * WS-DY) + (WS-DZ * WS-DZ)
035400         PERFORM 2150-APPROXIMATE-ROOT
035500         MOVE WS-ROOT-APPROX         TO CS-DIST-LY (CS-IDX)
035600     ELSE
035700         COMPUTE CS-DIST-LY (CS-IDX) ROUNDED =
035800             FUNCTION NUMVAL-C(RSF-DIST-PC) * 3.26156
035900         MOVE CS-DIST-LY (CS-IDX)    TO CS-X-LY (CS-IDX)
036000         MOVE ZERO                   TO CS-Y-LY (CS-IDX)
036100                                        CS-Z-LY (CS-IDX).
036200     MOVE 'Y'                        TO CS-KEPT-SW (CS-IDX).
036300     MOVE 'N'                        TO CS-IS-SOL-SW (CS-IDX).
036400 2100-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700*  2150-APPROXIMATE-ROOT - DIST-LY IS THE SQUARE ROOT OF
036800*  WS-DIST-SQ, USING THE COMPILER'S OWN SQRT INTRINSIC, SAME AS
036900*  THE ANGLE/RADIUS WORK IN UNIVERSE - SEE 08/22/03 LOG ENTRY.
037000*---------------------------------------------------------------*
037100 2150-APPROXIMATE-ROOT.
037200*---------------------------------------------------------------*
037300     IF WS-DIST-SQ = ZERO
037400         MOVE ZERO                   TO WS-ROOT-APPROX
037500         GO TO 2150-EXIT.
037600     COMPUTE WS-ROOT-APPROX ROUNDED = FUNCTION SQRT(WS-DIST-SQ).
037700 2150-EXIT.
037800     EXIT.
037900*---------------------------------------------------------------*
038000*  2200-FILTER-BY-RADIUS - RULE A2/BATCH FLOW STEP 2.  KEEPS
038100*  STARS INSIDE THE PLAY RADIUS, SORTS THE SURVIVORS ASCENDING
038200*  BY DISTANCE (SD SORT FILE, SAME IDIOM AS THE OLD HEADLINE
038300*  RANKING RUN), THEN CAPS AT THE MAX-STARS JOB PARAMETER.
038400*---------------------------------------------------------------*
038500 2200-FILTER-BY-RADIUS.
038600*---------------------------------------------------------------*
038700     PERFORM 2205-CHECK-ONE-STAR-RADIUS
038800         VARYING CS-IDX FROM 1 BY 1
038900         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
039000     SORT SORT-WORK-FILE ASCENDING KEY SW-DIST-LY
039100         INPUT PROCEDURE  IS 2210-RELEASE-SORT-RECORDS
039200         OUTPUT PROCEDURE IS 2230-RETURN-SORT-RECORDS.
039300*---------------------------------------------------------------*
039400 2205-CHECK-ONE-STAR-RADIUS.
039500*---------------------------------------------------------------*
039600     IF CS-DIST-LY (CS-IDX) > WS-RADIUS-LY
039700         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX).
039800*---------------------------------------------------------------*
039900 2210-RELEASE-SORT-RECORDS.
040000*---------------------------------------------------------------*
040100     PERFORM 2220-RELEASE-ONE-STAR
040200         VARYING CS-IDX FROM 1 BY 1
040300         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
040400*---------------------------------------------------------------*
040500 2220-RELEASE-ONE-STAR.
040600*---------------------------------------------------------------*
040700     IF CS-KEPT (CS-IDX)
040800         MOVE CS-DIST-LY (CS-IDX)    TO SW-DIST-LY
040900         SET SW-TABLE-INDEX TO CS-IDX
041000         RELEASE SORT-WORK-RECORD.
041100*---------------------------------------------------------------*
041200*  2230-RETURN-SORT-RECORDS - FIRST RETURNED RECORD IS ALWAYS
041300*  SOL (DIST-LY ZERO SORTS FIRST) AND IS NEVER SUBJECT TO THE
041400*  MAX-STARS CAP.
041500*---------------------------------------------------------------*
041600 2230-RETURN-SORT-RECORDS.
041700*---------------------------------------------------------------*
041800     MOVE ZERO                       TO WS-STARS-SELECTED.
041900     MOVE 'N'                        TO WS-SORT-EOF-SW.
042000     PERFORM 2225-RETURN-ONE-SORT-RECORD.
042100     PERFORM 2235-PROCESS-ONE-SORT-RECORD
042200         UNTIL SORT-EOF.
042300*---------------------------------------------------------------*
042400 2225-RETURN-ONE-SORT-RECORD.
042500*---------------------------------------------------------------*
042600     RETURN SORT-WORK-FILE
042700         AT END MOVE 'Y'             TO WS-SORT-EOF-SW.
042800*---------------------------------------------------------------*
042900 2235-PROCESS-ONE-SORT-RECORD.
043000*---------------------------------------------------------------*
043100     IF WS-STARS-SELECTED >= WS-MAX-STARS
043200         AND WS-STARS-SELECTED NOT = 0
043300         SET CS-IDX2 TO SW-TABLE-INDEX
043400         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX2)
043500     ELSE
043600         ADD 1 TO WS-STARS-SELECTED
043700     END-IF.
043800     PERFORM 2225-RETURN-ONE-SORT-RECORD.
043900*---------------------------------------------------------------*
044000*  3000-PROJECT-AND-PRUNE - RULE A2.  PROJECTS EACH SURVIVING
044100*  STAR ONTO THE GRID.  ELEMENT 1 (SOL) IS ALWAYS THE FIRST
044200*  RELEASED SORT RECORD SINCE ITS DIST-LY IS ZERO.
044300*---------------------------------------------------------------*
044400 3000-PROJECT-AND-PRUNE.
044500*---------------------------------------------------------------*
044600     PERFORM 3010-PROJECT-ONE-STAR
044700         VARYING CS-IDX FROM 1 BY 1
044800         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
044900*---------------------------------------------------------------*
045000 3010-PROJECT-ONE-STAR.
045100*---------------------------------------------------------------*
045200     IF CS-KEPT (CS-IDX)
045300         COMPUTE CS-GRID-X (CS-IDX) ROUNDED =
045400             50 + (CS-X-LY (CS-IDX) / WS-SCALE-LY)
045500         COMPUTE CS-GRID-Y (CS-IDX) ROUNDED =
045600             50 + (CS-Y-LY (CS-IDX) / WS-SCALE-LY)
045700         IF CS-GRID-X (CS-IDX) < 0 OR CS-GRID-X (CS-IDX) > 99
045800            OR CS-GRID-Y (CS-IDX) < 0
045900            OR CS-GRID-Y (CS-IDX) > 99
046000             MOVE 'N'                TO CS-KEPT-SW (CS-IDX)
046100             ADD 1 TO WS-STARS-PRUNED-OFFMAP
046200         ELSE
046300             MOVE 'Y'                TO CS-ON-GRID-SW (CS-IDX)
046400             IF CS-DIST-LY (CS-IDX) = ZERO
046500                 MOVE 'Y'            TO CS-IS-SOL-SW (CS-IDX)
046600                 MOVE CS-GRID-X (CS-IDX) TO WS-SOL-GRID-X
046700                 MOVE CS-GRID-Y (CS-IDX) TO WS-SOL-GRID-Y
046800             END-IF
046900         END-IF
047000     END-IF.
047100*---------------------------------------------------------------*
047200*  3100-COLLISION-PRUNE - RULE A3.  ONE STAR SURVIVES PER
047300*  OCCUPIED CELL: SOL BEATS EVERYTHING, A NAMED STAR BEATS AN
047400*  UNNAMED ONE, OTHERWISE THE "LARGER" STAR BY LUM/MAG/DISTANCE
047500*  WINS.  GRID-OCCUPANCY-TABLE CARRIES THE CANDIDATE-TABLE
047600*  SUBSCRIPT OF THE CURRENT CELL WINNER.
047700*---------------------------------------------------------------*
047800 3100-COLLISION-PRUNE.
047900*---------------------------------------------------------------*
048000     PERFORM 3105-CHECK-ONE-STAR-COLLISION
048100         VARYING CS-IDX FROM 1 BY 1
048200         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
048300*---------------------------------------------------------------*
048400 3105-CHECK-ONE-STAR-COLLISION.
048500*---------------------------------------------------------------*
048600     IF CS-KEPT (CS-IDX) AND CS-ON-GRID (CS-IDX)
048700         SET GO-ROW TO CS-GRID-Y (CS-IDX)
048800         SET GO-COL TO CS-GRID-X (CS-IDX)
048900         ADD 1 TO GO-ROW
049000         ADD 1 TO GO-COL
049100         IF GRID-OCC-CELL (GO-ROW GO-COL) = ZERO
049200             SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
049300         ELSE
049400             SET CS-IDX2 TO GRID-OCC-CELL (GO-ROW GO-COL)
049500             PERFORM 3110-RESOLVE-COLLISION
049600         END-IF
049700     END-IF.
049800*---------------------------------------------------------------*
049900*  TIE-BREAK RANKING IS (HAS-LUM, METRIC1, METRIC2): A LUM-VALID
050000*  STAR RANKS (1,LUM,0); A MAG-ONLY STAR RANKS (0,-MAG,0); A STAR
050100*  WITH NEITHER RANKS (0,0,-DIST-LY).  A MAG-ONLY STAR THEREFORE
050200*  ONLY BEATS A METRIC-LESS STAR WHEN ITS CATALOG MAGNITUDE IS
050300*  ZERO OR NEGATIVE (A BRIGHT STAR) - SEE THE 08/25/03 LOG ENTRY.
050400 3110-RESOLVE-COLLISION.
050500*---------------------------------------------------------------*
050600     IF CS-IS-SOL (CS-IDX2)
050700         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX)
050800         ADD 1 TO WS-STARS-PRUNED-COLLIDE
050900         GO TO 3110-EXIT.
051000     IF CS-IS-SOL (CS-IDX)
051100         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX2)
051200         SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
051300         ADD 1 TO WS-STARS-PRUNED-COLLIDE
051400         GO TO 3110-EXIT.
051500     IF CS-PROPER (CS-IDX2) NOT = SPACE
051600         AND CS-PROPER (CS-IDX) = SPACE
051700         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX)
051800         ADD 1 TO WS-STARS-PRUNED-COLLIDE
051900         GO TO 3110-EXIT.
052000     IF CS-PROPER (CS-IDX) NOT = SPACE
052100         AND CS-PROPER (CS-IDX2) = SPACE
052200         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX2)
052300         SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
052400         ADD 1 TO WS-STARS-PRUNED-COLLIDE
052500         GO TO 3110-EXIT.
052600     IF CS-LUM-VALID (CS-IDX) AND NOT CS-LUM-VALID (CS-IDX2)
052700         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX2)
052800         SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
052900         ADD 1 TO WS-STARS-PRUNED-COLLIDE
053000         GO TO 3110-EXIT.
053100     IF CS-LUM-VALID (CS-IDX2) AND NOT CS-LUM-VALID (CS-IDX)
053200         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX)
053300         ADD 1 TO WS-STARS-PRUNED-COLLIDE
053400         GO TO 3110-EXIT.
053500     IF CS-LUM-VALID (CS-IDX) AND CS-LUM-VALID (CS-IDX2)
053600         IF CS-LUM (CS-IDX) >= CS-LUM (CS-IDX2)
053700             MOVE 'N'                TO CS-KEPT-SW (CS-IDX2)
053800             SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
053900         ELSE
054000             MOVE 'N'                TO CS-KEPT-SW (CS-IDX)
054100         END-IF
054200         ADD 1 TO WS-STARS-PRUNED-COLLIDE
054300         GO TO 3110-EXIT.
054400     IF CS-MAG-VALID (CS-IDX) AND NOT CS-MAG-VALID (CS-IDX2)
054500         IF CS-MAG (CS-IDX) <= ZERO
054600             MOVE 'N'                TO CS-KEPT-SW (CS-IDX2)
054700             SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
054800         ELSE
054900             MOVE 'N'                TO CS-KEPT-SW (CS-IDX)
055000         END-IF
055100         ADD 1 TO WS-STARS-PRUNED-COLLIDE
055200         GO TO 3110-EXIT.
055300     IF CS-MAG-VALID (CS-IDX2) AND NOT CS-MAG-VALID (CS-IDX)
055400         IF CS-MAG (CS-IDX2) <= ZERO
055500             MOVE 'N'                TO CS-KEPT-SW (CS-IDX)
055600         ELSE
055700             MOVE 'N'                TO CS-KEPT-SW (CS-IDX2)
055800             SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
055900         END-IF
056000         ADD 1 TO WS-STARS-PRUNED-COLLIDE
056100         GO TO 3110-EXIT.
056200     IF CS-MAG-VALID (CS-IDX) AND CS-MAG-VALID (CS-IDX2)
056300         IF CS-MAG (CS-IDX) <= CS-MAG (CS-IDX2)
056400             MOVE 'N'                TO CS-KEPT-SW (CS-IDX2)
056500             SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
056600         ELSE
056700             MOVE 'N'                TO CS-KEPT-SW (CS-IDX)
056800         END-IF
056900         ADD 1 TO WS-STARS-PRUNED-COLLIDE
057000         GO TO 3110-EXIT.
057100     IF CS-DIST-LY (CS-IDX) <= CS-DIST-LY (CS-IDX2)
057200         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX2)
057300         SET GRID-OCC-CELL (GO-ROW GO-COL) TO CS-IDX
057400     ELSE
057500         MOVE 'N'                    TO CS-KEPT-SW (CS-IDX).
057600     ADD 1 TO WS-STARS-PRUNED-COLLIDE.
057700 3110-EXIT.
057800     EXIT.
057900*---------------------------------------------------------------*
058000*  3200-ASSIGN-SYNTHETIC-NAMES - RULE A4.  UNNAMED SURVIVORS
058100*  DRAW A DETERMINISTIC NAME FROM THE 25-PREFIX / 7-TYPE TABLES.
058200*  IF THE ORIGINAL CATALOG ID IS NUMERIC IT SEEDS THE STREAM
058300*  DIRECTLY (MASKED POSITIVE); OTHERWISE A CHARACTER HASH OF
058400*  THE ID/HIP/PROPER STRING SUPPLIES THE SEED.
058500*---------------------------------------------------------------*
058600 3200-ASSIGN-SYNTHETIC-NAMES.
058700*---------------------------------------------------------------*
058800     PERFORM 3205-ASSIGN-ONE-NAME
058900         VARYING CS-IDX FROM 1 BY 1
059000         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
059100*---------------------------------------------------------------*
059200 3205-ASSIGN-ONE-NAME.
059300*---------------------------------------------------------------*
059400     IF CS-KEPT (CS-IDX) AND CS-PROPER (CS-IDX) = SPACE
059500         PERFORM 3210-BUILD-NAME-SEED
059600         MOVE ZERO                   TO WS-RAND-LOW
059700         MOVE 25                     TO WS-RAND-HIGH
059800         CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
059900             WS-RAND-HIGH, WS-RAND-RESULT
060000         MOVE WS-RAND-RESULT         TO WS-NAME-PREFIX-NUM
060100         MOVE 7                      TO WS-RAND-HIGH
060200         CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
060300             WS-RAND-HIGH, WS-RAND-RESULT
060400         MOVE WS-RAND-RESULT         TO WS-NAME-TYPE-NUM
060500         MOVE 1                      TO WS-RAND-LOW
060600         MOVE 100                    TO WS-RAND-HIGH
060700         CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
060800             WS-RAND-HIGH, WS-RAND-RESULT
060900         MOVE WS-RAND-RESULT         TO WS-NAME-NUMBER
061000         SET PFX-IDX TO WS-NAME-PREFIX-NUM
061100         ADD 1 TO PFX-IDX
061200         SET TYP-IDX TO WS-NAME-TYPE-NUM
061300         ADD 1 TO TYP-IDX
061400         MOVE WS-PREFIX-ENTRY (PFX-IDX) TO WS-SYN-PREFIX
061500         MOVE WS-TYPE-ENTRY (TYP-IDX)   TO WS-SYN-TYPE
061600         MOVE WS-NAME-NUMBER         TO WS-SYN-NUMBER
061700         MOVE WS-SYNTHETIC-NAME      TO CS-PROPER (CS-IDX)
061800     END-IF.
061900*---------------------------------------------------------------*
062000 3210-BUILD-NAME-SEED.
062100*---------------------------------------------------------------*
062200     IF CS-ORIG-ID (CS-IDX) IS NUMERIC
062300         MOVE CS-ORIG-ID (CS-IDX)    TO WS-RAND-SEED
062400         IF WS-RAND-SEED < 0
062500             SUBTRACT WS-RAND-SEED FROM ZERO GIVING WS-RAND-SEED
062600         END-IF
062700         GO TO 3210-EXIT.
062800     MOVE SPACE                      TO WS-HASH-WORK-STRING.
062900     MOVE ZERO                       TO WS-HASH-ACCUM.
063000     STRING CS-ORIG-ID (CS-IDX) DELIMITED BY SIZE
063100            CS-PROPER (CS-IDX) DELIMITED BY SIZE
063200         INTO WS-HASH-WORK-STRING.
063300     PERFORM 3215-TALLY-ONE-SYMBOL
063400         VARYING HSY-IDX FROM 1 BY 1 UNTIL HSY-IDX > 36.
063500     DIVIDE WS-HASH-ACCUM BY 1000000000
063600         GIVING WS-HASH-DUMMY REMAINDER WS-HASH-ACCUM.
063700     IF WS-HASH-ACCUM < 0
063800         ADD 1000000000              TO WS-HASH-ACCUM.
063900     MOVE WS-HASH-ACCUM              TO WS-RAND-SEED.
064000 3210-EXIT.
064100     EXIT.
064200*---------------------------------------------------------------*
064300 3215-TALLY-ONE-SYMBOL.
064400*---------------------------------------------------------------*
064500     MOVE ZERO                       TO WS-HASH-CHAR-COUNT.
064600     INSPECT WS-HASH-WORK-STRING TALLYING WS-HASH-CHAR-COUNT
064700         FOR ALL WS-HASH-SYMBOL (HSY-IDX).
064800     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
064900         (WS-HASH-CHAR-COUNT * HSY-IDX * 7919).
065000*---------------------------------------------------------------*
065100*  4000-WRITE-CATALOG - BATCH FLOW STEP 6.  RE-WALKS THE TABLE
065200*  IN DIST-LY ASCENDING ORDER (THE TABLE IS ALREADY SORTED
065300*  BECAUSE 2200 LOADED IT BACK IN THAT ORDER) AND RE-NUMBERS
065400*  THE SURVIVING ROWS FROM ZERO.
065500*---------------------------------------------------------------*
065600 4000-WRITE-CATALOG.
065700*---------------------------------------------------------------*
065800*  THE CANDIDATE TABLE IS STILL IN RAW-FILE LOAD ORDER, SO THE
065900*  SURVIVORS ARE RUN BACK THROUGH THE SORT FACILITY ONE MORE
066000*  TIME TO WALK THEM DIST-LY ASCENDING FOR THE FINAL WRITE.
066100*---------------------------------------------------------------*
066200     MOVE ZERO TO WS-STARS-REMAINING.
066300     MOVE 'ID,PROPER,DIST_LY,GRID_X,GRID_Y,SPECT' TO
066400         STAR-CATALOG-LINE.
066500     WRITE STAR-CATALOG-LINE.
066600     SORT SORT-WORK-FILE ASCENDING KEY SW-DIST-LY
066700         INPUT PROCEDURE  IS 4010-RELEASE-SURVIVORS
066800         OUTPUT PROCEDURE IS 4020-WRITE-SORTED-SURVIVORS.
066900*---------------------------------------------------------------*
067000 4010-RELEASE-SURVIVORS.
067100*---------------------------------------------------------------*
067200     PERFORM 2220-RELEASE-ONE-STAR
067300         VARYING CS-IDX FROM 1 BY 1
067400         UNTIL CS-IDX > WS-CANDIDATE-COUNT.
067500*---------------------------------------------------------------*
067600 4020-WRITE-SORTED-SURVIVORS.
067700*---------------------------------------------------------------*
067800     MOVE 'N'                        TO WS-SORT-EOF-SW.
067900     PERFORM 2225-RETURN-ONE-SORT-RECORD.
068000     PERFORM 4025-WRITE-ONE-SURVIVOR
068100         UNTIL SORT-EOF.
068200*---------------------------------------------------------------*
068300 4025-WRITE-ONE-SURVIVOR.
068400*---------------------------------------------------------------*
068500     SET CS-IDX TO SW-TABLE-INDEX.
068600     MOVE WS-STARS-REMAINING         TO SC-SYSTEM-ID.
068700     MOVE CS-PROPER (CS-IDX)         TO SC-PROPER-NAME.
068800     MOVE CS-DIST-LY (CS-IDX)        TO SC-DIST-LY.
068900     MOVE CS-GRID-X (CS-IDX)         TO SC-GRID-X.
069000     MOVE CS-GRID-Y (CS-IDX)         TO SC-GRID-Y.
069100     MOVE CS-SPECT (CS-IDX)          TO SC-SPECTRAL-TYPE.
069200     PERFORM 4100-EDIT-CATALOG-LINE.
069300     WRITE STAR-CATALOG-LINE.
069400     PERFORM 5100-PLACE-STAR-ON-MAP.
069500     ADD 1 TO WS-STARS-REMAINING.
069600     PERFORM 2225-RETURN-ONE-SORT-RECORD.
069700*---------------------------------------------------------------*
069800 4100-EDIT-CATALOG-LINE.
069900*---------------------------------------------------------------*
070000     STRING SC-SYSTEM-ID       DELIMITED BY SIZE
070100            ','                DELIMITED BY SIZE
070200            SC-PROPER-NAME     DELIMITED BY SIZE
070300            ','                DELIMITED BY SIZE
070400            SC-DIST-LY-X       DELIMITED BY SIZE
070500            ','                DELIMITED BY SIZE
070600            SC-GRID-X          DELIMITED BY SIZE
070700            ','                DELIMITED BY SIZE
070800            SC-GRID-Y          DELIMITED BY SIZE
070900            ','                DELIMITED BY SIZE
071000            SC-SPECTRAL-TYPE   DELIMITED BY SIZE
071100         INTO STAR-CATALOG-LINE.
071200*---------------------------------------------------------------*
071300*  5000-BUILD-MAP - RULE A5.  SOL'S CELL WAS ALREADY SET WHEN
071400*  ITS CATALOG LINE WAS WRITTEN (SEE 5100); THIS PARAGRAPH ONLY
071500*  APPLIES THE RADIUS-BLANKING PASS AND WRITES THE 100 ROWS.
071600*---------------------------------------------------------------*
071700 5000-BUILD-MAP.
071800*---------------------------------------------------------------*
071900     PERFORM 5010-BLANK-ONE-MAP-ROW
072000         VARYING GO-ROW FROM 1 BY 1 UNTIL GO-ROW > 100.
072100     PERFORM 5200-PRINT-MAP-ROWS.
072200*---------------------------------------------------------------*
072300 5010-BLANK-ONE-MAP-ROW.
072400*---------------------------------------------------------------*
072500     PERFORM 5020-BLANK-ONE-MAP-CELL
072600         VARYING GO-COL FROM 1 BY 1 UNTIL GO-COL > 100.
072700*---------------------------------------------------------------*
072800 5020-BLANK-ONE-MAP-CELL.
072900*---------------------------------------------------------------*
073000     SET MR-IDX TO GO-ROW.
073100     SET MC-IDX TO GO-COL.
073200     IF MAP-CELL (MR-IDX MC-IDX) = '.'
073300         COMPUTE WS-CELL-DX =
073400             GO-COL - 1 - WS-SOL-GRID-X
073500         COMPUTE WS-CELL-DY =
073600             GO-ROW - 1 - WS-SOL-GRID-Y
073700         COMPUTE WS-CELL-DIST-SQ =
073800             (WS-CELL-DX * WS-CELL-DX) +
073900             (WS-CELL-DY * WS-CELL-DY)
074000         COMPUTE WS-CELL-DIST-LIMIT-SQ ROUNDED =
074100             (WS-RADIUS-LY / WS-SCALE-LY) *
074200             (WS-RADIUS-LY / WS-SCALE-LY)
074300         IF WS-CELL-DIST-SQ > WS-CELL-DIST-LIMIT-SQ
074400             MOVE SPACE              TO MAP-CELL (MR-IDX MC-IDX)
074500         END-IF
074600     END-IF.
074700*---------------------------------------------------------------*
074800 5100-PLACE-STAR-ON-MAP.
074900*---------------------------------------------------------------*
075000     SET MR-IDX TO SC-GRID-Y.
075100     SET MC-IDX TO SC-GRID-X.
075200     ADD 1 TO MR-IDX.
075300     ADD 1 TO MC-IDX.
075400     IF CS-IS-SOL (CS-IDX)
075500         MOVE 'X'                    TO MAP-CELL (MR-IDX MC-IDX)
075600     ELSE
075700         MOVE '*'                    TO MAP-CELL (MR-IDX MC-IDX).
075800*---------------------------------------------------------------*
075900 5200-PRINT-MAP-ROWS.
076000*---------------------------------------------------------------*
076100     PERFORM 5210-PRINT-ONE-MAP-ROW
076200         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > 100.
076300*---------------------------------------------------------------*
076400 5210-PRINT-ONE-MAP-ROW.
076500*---------------------------------------------------------------*
076600     MOVE SPACE                      TO SECTOR-MAP-LINE.
076700     PERFORM 5220-PRINT-ONE-MAP-CELL
076800         VARYING MC-IDX FROM 1 BY 1 UNTIL MC-IDX > 100.
076900     WRITE SECTOR-MAP-LINE.
077000*---------------------------------------------------------------*
077100 5220-PRINT-ONE-MAP-CELL.
077200*---------------------------------------------------------------*
077300     MOVE MAP-CELL (MR-IDX MC-IDX) TO
077400         SECTOR-MAP-LINE (MC-IDX:1).
077500*---------------------------------------------------------------*
077600 3900-CLOSE-FILES.
077700*---------------------------------------------------------------*
077800     CLOSE RAW-CATALOG-FILE
077900           STAR-CATALOG-FILE
078000           SECTOR-MAP-FILE.
078100*---------------------------------------------------------------*
078200 8000-READ-RAW-RECORD.
078300*---------------------------------------------------------------*
078400     READ RAW-CATALOG-FILE
078500         AT END MOVE 'Y'             TO END-OF-FILE-SW.
078600*---------------------------------------------------------------*
078700 9000-DISPLAY-CONTROL-TOTALS.
078800*---------------------------------------------------------------*
078900     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
079000     DISPLAY 'STRCAT CONTROL TOTALS'.
079100     DISPLAY 'RUN DATE...............: '
079200         WS-CURRENT-YEAR '/' WS-CURRENT-MONTH '/' WS-CURRENT-DAY.
079300     DISPLAY 'STARS LOADED..........: ' WS-STARS-LOADED.
079400     DISPLAY 'STARS SELECTED.........: ' WS-STARS-SELECTED.
079500     DISPLAY 'PRUNED OFF MAP.........: ' WS-STARS-PRUNED-OFFMAP.
079600     DISPLAY 'PRUNED BY COLLISION....: ' WS-STARS-PRUNED-COLLIDE.
079700     DISPLAY 'STARS REMAINING........: ' WS-STARS-REMAINING.
