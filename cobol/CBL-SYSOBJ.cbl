000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYSOBJ.
000300 AUTHOR.        R WALSH.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  04/19/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*===============================================================*
000900*  PROGRAM:  SYSOBJ
001000*  PURPOSE:  GENERATES THE NATURAL OBJECTS (PLANETS, MOONS,
001100*            ASTEROIDS) FOR EVERY SYSTEM IN THE GAME STAR
001200*            CATALOG.  THE HOME SYSTEM (SOL) IS HAND-CODED PER
001300*            THE DESIGN FIXTURE; EVERY OTHER SYSTEM DRAWS A
001400*            WEIGHTED OBJECT BUDGET AND CLASS MIX FROM A
001500*            DETERMINISTIC STREAM SEEDED OFF THE SYSTEM ID SO
001600*            THE SAME CATALOG ALWAYS PRODUCES THE SAME OBJECTS.
001700*---------------------------------------------------------------*
001800*  MAINTENANCE LOG
001900*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
002000*  --------- ------------  --------------------------------------
002100*  04/19/89 R WALSH        WRITTEN FOR OBJECT GENERATOR (WO-4515)
002200*  07/07/89 R WALSH        ADDED PARENT-OBJECT-ID/IS-MOON, MOON
002300*                          GENERATION LOOP (WO-4630)
002400*  02/11/91 T OYELARAN     SOL FIXTURE HARD-CODED PER DESIGN
002500*                          REVIEW, NO LONGER DRAWN FROM STREAM
002600*                          (WO-4750)
002700*  03/09/99 T OYELARAN     Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                          PROGRAM, NO CHANGE REQUIRED
002900*  06/21/01 R WALSH        SEED-STREAM CALL MOVED AHEAD OF THE
003000*                          BUDGET DRAW AFTER RANDGEN CALL-COUNT
003100*                          FIX, ORDER OF DRAWS NOW MATCHES THE
003200*                          DESIGN DOCUMENT (WO-5512)
003300*  07/18/03 T OYELARAN     MOON LOOP CONFIRMED UNREACHABLE FOR
003400*                          NON-SOL SYSTEMS DURING AUDIT, LEFT AS
003500*                          DESIGNED - PRIMARIES ALWAYS CONSUME
003600*                          THE FULL BUDGET (WO-5890)
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT STAR-CATALOG-FILE ASSIGN TO STARCAT
005100       ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT OBJECT-FILE       ASSIGN TO OBJFILE
005300       ORGANIZATION IS LINE SEQUENTIAL.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  STAR-CATALOG-FILE
006000         RECORDING MODE IS F.
006100 01  STAR-CATALOG-LINE           PIC X(80).
006200*---------------------------------------------------------------*
006300 FD  OBJECT-FILE
006400         RECORDING MODE IS F.
006500 01  OBJECT-FILE-LINE            PIC X(80).
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900 COPY STARC.
007000*---------------------------------------------------------------*
007100 COPY OBJC.
007200*---------------------------------------------------------------*
007300 01  WS-SWITCHES-COUNTERS.
007400     05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
007500         88  END-OF-FILE                        VALUE 'Y'.
007600     05  VALID-RECORD-SW             PIC X(01)  VALUE 'Y'.
007700         88  VALID-RECORD                       VALUE 'Y'.
007800     05  WS-MOON-STOP-SW             PIC X(01)  VALUE 'N'.
007900     05  WS-OBJECTS-GENERATED        PIC S9(9) COMP VALUE 0.
008000     05  WS-SYSTEMS-PROCESSED        PIC S9(9) COMP VALUE 0.
008100     05  FILLER                      PIC X(04) VALUE SPACE.
008200*---------------------------------------------------------------*
008300 01  WS-JOB-PARAMETERS.
008400     05  WS-MAX-OBJECTS-PER-SYSTEM   PIC 9(01) COMP VALUE 5.
008500     05  WS-BASE-SEED                PIC S9(9) COMP VALUE 0.
008600     05  FILLER                      PIC X(04) VALUE SPACE.
008700*---------------------------------------------------------------*
008800*  WEIGHTED-CHOICE TABLES - RULES B2/B3/B4.  BUILT AS REDEFINES
008900*  OF A CONCATENATED VALUE CLAUSE, EACH ENTRY CARRYING THE
009000*  CUMULATIVE WEIGHT SO THE DRAW WALKS THE TABLE UNTIL IT FINDS
009100*  THE FIRST CUMULATIVE VALUE NOT LESS THAN THE RANDOM DRAW.
009200*---------------------------------------------------------------*
009300 01  WS-BUDGET-LITERALS.
009400     05  FILLER  PIC 9(03) VALUE 010.
009500     05  FILLER  PIC 9(03) VALUE 035.
009600     05  FILLER  PIC 9(03) VALUE 065.
009700     05  FILLER  PIC 9(03) VALUE 085.
009800     05  FILLER  PIC 9(03) VALUE 095.
009900     05  FILLER  PIC 9(03) VALUE 100.
010000 01  WS-BUDGET-TABLE REDEFINES WS-BUDGET-LITERALS.
010100     05  WS-BUDGET-CUM-WEIGHT OCCURS 6 TIMES
010200                                 PIC 9(03).
010300*---------------------------------------------------------------*
010400 01  WS-PRIMARY-CLASS-LITERALS.
010500     05  FILLER  PIC 9(03) VALUE 060.
010600     05  FILLER  PIC X(02) VALUE 'RP'.
010700     05  FILLER  PIC 9(03) VALUE 075.
010800     05  FILLER  PIC X(02) VALUE 'DP'.
010900     05  FILLER  PIC 9(03) VALUE 090.
011000     05  FILLER  PIC X(02) VALUE 'IC'.
011100     05  FILLER  PIC 9(03) VALUE 100.
011200     05  FILLER  PIC X(02) VALUE 'GG'.
011300 01  WS-PRIMARY-CLASS-TABLE REDEFINES WS-PRIMARY-CLASS-LITERALS.
011400     05  WS-PCL-ENTRY OCCURS 4 TIMES.
011500         10  WS-PCL-CUM-WEIGHT        PIC 9(03).
011600         10  WS-PCL-CLASS             PIC X(02).
011700*---------------------------------------------------------------*
011800 01  WS-MOON-CLASS-GG-LITERALS.
011900     05  FILLER  PIC 9(03) VALUE 050.
012000     05  FILLER  PIC X(02) VALUE 'RM'.
012100     05  FILLER  PIC 9(03) VALUE 100.
012200     05  FILLER  PIC X(02) VALUE 'IM'.
012300 01  WS-MOON-CLASS-GG-TABLE REDEFINES WS-MOON-CLASS-GG-LITERALS.
012400     05  WS-MCG-ENTRY OCCURS 2 TIMES.
012500         10  WS-MCG-CUM-WEIGHT        PIC 9(03).
012600         10  WS-MCG-CLASS             PIC X(02).
012700*---------------------------------------------------------------*
012800 01  WS-MOON-CLASS-ROCKY-LITERALS.
012900     05  FILLER  PIC 9(03) VALUE 070.
013000     05  FILLER  PIC X(02) VALUE 'RM'.
013100     05  FILLER  PIC 9(03) VALUE 100.
013200     05  FILLER  PIC X(02) VALUE 'IM'.
013300 01  WS-MOON-CLASS-ROCKY-TABLE
013400                      REDEFINES WS-MOON-CLASS-ROCKY-LITERALS.
013500     05  WS-MCR-ENTRY OCCURS 2 TIMES.
013600         10  WS-MCR-CUM-WEIGHT        PIC 9(03).
013700         10  WS-MCR-CLASS             PIC X(02).
013800*---------------------------------------------------------------*
013900*  LOWER-CASE LETTER TABLE FOR MOON SUFFIXES (RULE B5) - AVOIDS
014000*  RELYING ON ANY CHARACTER-CODE INTRINSIC.
014100*---------------------------------------------------------------*
014200 01  WS-LOWER-LETTER-LITERALS
014300                 PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
014400 01  WS-LOWER-LETTER-TABLE REDEFINES WS-LOWER-LETTER-LITERALS.
014500     05  WS-LOWER-LETTER OCCURS 26 TIMES PIC X(01).
014600*---------------------------------------------------------------*
014700 01  WS-ROMAN-NUMERAL-LITERALS.
014800     05  FILLER  PIC X(06) VALUE 'I     '.
014900     05  FILLER  PIC X(06) VALUE 'II    '.
015000     05  FILLER  PIC X(06) VALUE 'III   '.
015100     05  FILLER  PIC X(06) VALUE 'IV    '.
015200     05  FILLER  PIC X(06) VALUE 'V     '.
015300 01  WS-ROMAN-NUMERAL-TABLE REDEFINES WS-ROMAN-NUMERAL-LITERALS.
015400     05  WS-ROMAN-ENTRY OCCURS 5 TIMES PIC X(06).
015500*---------------------------------------------------------------*
015600*  RUNNING SYSTEM STATE WHILE ITS OBJECTS ARE GENERATED.
015700*---------------------------------------------------------------*
015800 01  WS-SYSTEM-STATE.
015900     05  WS-SYS-ID                   PIC 9(04) VALUE 0.
016000     05  WS-SYS-NAME                 PIC X(30) VALUE SPACE.
016100     05  WS-SYS-BUDGET               PIC 9(01) COMP VALUE 0.
016200     05  WS-SYS-OBJECT-COUNT         PIC 9(01) COMP VALUE 0.
016300     05  WS-SYS-ROMAN-COUNT          PIC 9(01) COMP VALUE 0.
016400     05  FILLER                      PIC X(04) VALUE SPACE.
016500*---------------------------------------------------------------*
016600*  PER-SYSTEM OBJECT TABLE - HOLDS THE OBJECTS BUILT FOR THE
016700*  SYSTEM CURRENTLY IN PROGRESS, WRITTEN OUT ONCE COMPLETE.
016800*---------------------------------------------------------------*
016900 01  WS-OBJECT-TABLE.
017000     05  WS-OBJ-ENTRY OCCURS 5 TIMES INDEXED BY OBJ-IDX OBJ-IDX2.
017100         10  WS-OBJ-CLASS             PIC X(02).
017200         10  WS-OBJ-IS-MOON-SW        PIC X(01).
017300             88  WS-OBJ-IS-MOON                  VALUE 'Y'.
017400         10  WS-OBJ-PARENT-IDX        PIC 9(01) COMP.
017500         10  WS-OBJ-LETTER-COUNT      PIC 9(01) COMP VALUE 0.
017600         10  WS-OBJ-MOON-CAPACITY     PIC 9(01) COMP VALUE 0.
017700         10  WS-OBJ-MOON-COUNT        PIC 9(01) COMP VALUE 0.
017800         10  WS-OBJ-NAME              PIC X(40) VALUE SPACE.
017900*---------------------------------------------------------------*
018000 01  WS-RANDOM-PARMS.
018100     05  WS-RAND-SEED                PIC S9(9) COMP VALUE 0.
018200     05  WS-RAND-SEED-X REDEFINES WS-RAND-SEED
018300                                 PIC X(04).
018400     05  WS-RAND-LOW                 PIC S9(9) COMP VALUE 0.
018500     05  WS-RAND-HIGH                PIC S9(9) COMP VALUE 0.
018600     05  WS-RAND-RESULT              PIC S9(9) COMP VALUE 0.
018700     05  FILLER                      PIC X(04) VALUE SPACE.
018800*---------------------------------------------------------------*
018900 77  WS-BUD-IDX                      PIC 9(01) COMP VALUE 0.
019000 77  WS-PCL-IDX                      PIC 9(01) COMP VALUE 0.
019100 77  WS-MCX-IDX                      PIC 9(01) COMP VALUE 0.
019200*---------------------------------------------------------------*
019300 01  WS-WORK-FIELDS.
019400     05  WS-SEED-PRODUCT             PIC S9(18) COMP VALUE 0.
019500     05  WS-LETTER-NUM               PIC 9(02) COMP VALUE 0.
019600*===============================================================*
019700 PROCEDURE DIVISION.
019800*---------------------------------------------------------------*
019900 0000-MAIN-PROCESSING.
020000*---------------------------------------------------------------*
020100     PERFORM 1000-OPEN-FILES.
020200     PERFORM 2000-PROCESS-STAR-CATALOG
020300         UNTIL END-OF-FILE.
020400     PERFORM 9000-DISPLAY-CONTROL-TOTAL.
020500     PERFORM 3900-CLOSE-FILES.
020600     GOBACK.
020700*---------------------------------------------------------------*
020800 1000-OPEN-FILES.
020900*---------------------------------------------------------------*
021000     OPEN INPUT  STAR-CATALOG-FILE
021100          OUTPUT OBJECT-FILE.
021200     MOVE 'SYSTEM_ID,OBJECT_ID,NAME,CLASS,PARENT,IS_MOON' TO
021300         OBJECT-FILE-LINE.
021400     WRITE OBJECT-FILE-LINE.
021500     PERFORM 8000-READ-CATALOG-LINE.
021600     IF NOT END-OF-FILE AND STAR-CATALOG-LINE (1:2) = 'ID'
021700         PERFORM 8000-READ-CATALOG-LINE.
021800*---------------------------------------------------------------*
021900 2000-PROCESS-STAR-CATALOG.
022000*---------------------------------------------------------------*
022100     PERFORM 2010-PARSE-CATALOG-LINE.
022200     IF VALID-RECORD
022300         ADD 1 TO WS-SYSTEMS-PROCESSED
022400         IF WS-SYS-ID = 0
022500             PERFORM 2100-SOL-FIXTURE
022600         ELSE
022700             PERFORM 2200-SEED-STREAM
022800             PERFORM 2300-CHOOSE-BUDGET
022900             IF WS-SYS-BUDGET > 0
023000                 PERFORM 2400-GENERATE-PRIMARIES
023100                 PERFORM 2420-MAYBE-CONVERT-ASTEROID
023200                 PERFORM 2600-GENERATE-MOONS
023300                 PERFORM 2700-NAME-OBJECTS
023400             END-IF
023500         END-IF
023600         PERFORM 3000-WRITE-OBJECTS
023700     END-IF.
023800     PERFORM 8000-READ-CATALOG-LINE.
023900*---------------------------------------------------------------*
024000 2010-PARSE-CATALOG-LINE.
024100*---------------------------------------------------------------*
024200     MOVE 'Y'                        TO VALID-RECORD-SW.
024300     MOVE ZERO                       TO WS-SYS-OBJECT-COUNT
024400                                        WS-SYS-ROMAN-COUNT.
024500     UNSTRING STAR-CATALOG-LINE DELIMITED BY ','
024600         INTO SC-SYSTEM-ID SC-PROPER-NAME SC-DIST-LY-X
024700              SC-GRID-X SC-GRID-Y SC-SPECTRAL-TYPE.
024800     IF SC-SYSTEM-ID IS NOT NUMERIC
024900         MOVE 'N'                    TO VALID-RECORD-SW
025000         GO TO 2010-EXIT.
025100     MOVE SC-SYSTEM-ID               TO WS-SYS-ID.
025200     IF SC-PROPER-NAME = SPACE
025300         STRING 'SYSTEM-' DELIMITED BY SIZE
025400                SC-SYSTEM-ID DELIMITED BY SIZE
025500             INTO WS-SYS-NAME
025600     ELSE
025700         MOVE SC-PROPER-NAME         TO WS-SYS-NAME.
025800 2010-EXIT.
025900     EXIT.
026000*---------------------------------------------------------------*
026100*  2100-SOL-FIXTURE - RULE B1.  SYSTEM 0 ALWAYS GETS EXACTLY
026200*  THESE FOUR OBJECTS, NO DRAW FROM THE DISTRIBUTIONS.
026300*---------------------------------------------------------------*
026400 2100-SOL-FIXTURE.
026500*---------------------------------------------------------------*
026600     MOVE 4                          TO WS-SYS-OBJECT-COUNT.
026700     MOVE 'RP'                       TO WS-OBJ-CLASS (1).
026800     MOVE 'N'                        TO WS-OBJ-IS-MOON-SW (1).
026900     MOVE 'EARTH'                    TO WS-OBJ-NAME (1).
027000     MOVE 'RM'                       TO WS-OBJ-CLASS (2).
027100     MOVE 'Y'                        TO WS-OBJ-IS-MOON-SW (2).
027200     MOVE 1                          TO WS-OBJ-PARENT-IDX (2).
027300     MOVE 'LUNA'                     TO WS-OBJ-NAME (2).
027400     MOVE 'RP'                       TO WS-OBJ-CLASS (3).
027500     MOVE 'N'                        TO WS-OBJ-IS-MOON-SW (3).
027600     MOVE 'MARS'                     TO WS-OBJ-NAME (3).
027700     MOVE 'AS'                       TO WS-OBJ-CLASS (4).
027800     MOVE 'N'                        TO WS-OBJ-IS-MOON-SW (4).
027900     MOVE 'CERES'                    TO WS-OBJ-NAME (4).
028000*---------------------------------------------------------------*
028100*  2200-SEED-STREAM - RULE B6.  system-id * 2654435761 OVERFLOWS
028200*  A 9-DIGIT COMP FIELD, SO THE MULTIPLY IS DONE IN AN 18-DIGIT
028300*  WORK FIELD AND FOLDED BACK DOWN WITH DIVIDE/REMAINDER; THE
028400*  SEED PARAMETER'S XOR IS EMULATED WITH ADD/SUBTRACT SINCE THIS
028500*  COMPILER HAS NO BOOLEAN BIT OPERATORS ON COMP FIELDS - A
028600*  MODULAR SUM SERVES THE SAME "MIX THE TWO VALUES" PURPOSE.
028700*---------------------------------------------------------------*
028800 2200-SEED-STREAM.
028900*---------------------------------------------------------------*
029000     COMPUTE WS-SEED-PRODUCT = WS-SYS-ID * 2654435761.
029100     DIVIDE WS-SEED-PRODUCT BY 1000000000
029200         GIVING WS-RAND-RESULT REMAINDER WS-RAND-SEED.
029300     ADD WS-BASE-SEED                TO WS-RAND-SEED.
029400     IF WS-RAND-SEED >= 1000000000
029500         SUBTRACT 1000000000         FROM WS-RAND-SEED.
029600*---------------------------------------------------------------*
029700*  2300-CHOOSE-BUDGET - RULE B2.
029800*---------------------------------------------------------------*
029900 2300-CHOOSE-BUDGET.
030000*---------------------------------------------------------------*
030100     MOVE ZERO                       TO WS-RAND-LOW.
030200     MOVE 100                        TO WS-RAND-HIGH.
030300     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
030400         WS-RAND-HIGH, WS-RAND-RESULT.
030500     PERFORM 2310-TEST-BUDGET-ENTRY
030600         VARYING WS-BUD-IDX FROM 1 BY 1
030700         UNTIL WS-BUD-IDX = 6
030800         OR WS-RAND-RESULT < WS-BUDGET-CUM-WEIGHT (WS-BUD-IDX).
030900     COMPUTE WS-SYS-BUDGET = WS-BUD-IDX - 1.
031000     IF WS-SYS-BUDGET > WS-MAX-OBJECTS-PER-SYSTEM
031100         MOVE WS-MAX-OBJECTS-PER-SYSTEM TO WS-SYS-BUDGET.
031200*---------------------------------------------------------------*
031300 2310-TEST-BUDGET-ENTRY.
031400*---------------------------------------------------------------*
031500     CONTINUE.
031600*---------------------------------------------------------------*
031700*  2400-GENERATE-PRIMARIES - RULE B3.  BUDGET PRIMARIES, EACH
031800*  CLASS DRAWN BY WEIGHTED CHOICE.
031900*---------------------------------------------------------------*
032000 2400-GENERATE-PRIMARIES.
032100*---------------------------------------------------------------*
032200     PERFORM 2410-GENERATE-ONE-PRIMARY
032300         VARYING OBJ-IDX FROM 1 BY 1
032400         UNTIL OBJ-IDX > WS-SYS-BUDGET.
032500     MOVE WS-SYS-BUDGET               TO WS-SYS-OBJECT-COUNT.
032600*---------------------------------------------------------------*
032700 2410-GENERATE-ONE-PRIMARY.
032800*---------------------------------------------------------------*
032900     MOVE ZERO                       TO WS-RAND-LOW.
033000     MOVE 100                        TO WS-RAND-HIGH.
033100     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
033200         WS-RAND-HIGH, WS-RAND-RESULT.
033300     PERFORM 2411-TEST-CLASS-ENTRY
033400         VARYING WS-PCL-IDX FROM 1 BY 1
033500         UNTIL WS-PCL-IDX = 4
033600         OR WS-RAND-RESULT < WS-PCL-CUM-WEIGHT (WS-PCL-IDX).
033700     MOVE WS-PCL-CLASS (WS-PCL-IDX)   TO WS-OBJ-CLASS (OBJ-IDX).
033800     MOVE 'N'                        TO WS-OBJ-IS-MOON-SW
033900                                         (OBJ-IDX).
034000*---------------------------------------------------------------*
034100 2411-TEST-CLASS-ENTRY.
034200*---------------------------------------------------------------*
034300     CONTINUE.
034400*---------------------------------------------------------------*
034500*  2420-MAYBE-CONVERT-ASTEROID - RULE B3, SECOND HALF.  IF TWO
034600*  OR MORE PRIMARIES WERE GENERATED, 20% CHANCE ONE OF THEM
034700*  BECOMES AN ASTEROID (WHICH THEN CANNOT HOST A MOON).
034800*---------------------------------------------------------------*
034900 2420-MAYBE-CONVERT-ASTEROID.
035000*---------------------------------------------------------------*
035100     IF WS-SYS-BUDGET < 2
035200         GO TO 2420-EXIT.
035300     MOVE ZERO                       TO WS-RAND-LOW.
035400     MOVE 100                        TO WS-RAND-HIGH.
035500     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
035600         WS-RAND-HIGH, WS-RAND-RESULT.
035700     IF WS-RAND-RESULT NOT < 20
035800         GO TO 2420-EXIT.
035900     MOVE ZERO                       TO WS-RAND-LOW.
036000     MOVE WS-SYS-BUDGET              TO WS-RAND-HIGH.
036100     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
036200         WS-RAND-HIGH, WS-RAND-RESULT.
036300     ADD 1                           TO WS-RAND-RESULT.
036400     SET OBJ-IDX TO WS-RAND-RESULT.
036500     MOVE 'AS'                       TO WS-OBJ-CLASS (OBJ-IDX).
036600 2420-EXIT.
036700     EXIT.
036800*---------------------------------------------------------------*
036900*  2600-GENERATE-MOONS - RULE B4.  RETAINED FOR PARITY WITH THE
037000*  ORIGINAL DESIGN BUT NEVER REACHED FOR A NON-SOL SYSTEM: THE
037100*  PRIMARY LOOP ABOVE ALWAYS CONSUMES THE ENTIRE BUDGET BEFORE
037200*  THIS PARAGRAPH COULD RUN.  DO NOT "FIX" THIS - THE OBSERVED
037300*  BEHAVIOR (PRIMARIES ONLY, NO MOONS, ON NON-SOL SYSTEMS) IS
037400*  THE CONTRACTED BEHAVIOR (SEE AUDIT NOTE WO-5890 ABOVE).
037500*---------------------------------------------------------------*
037600 2600-GENERATE-MOONS.
037700*---------------------------------------------------------------*
037800     MOVE 'N'                        TO WS-MOON-STOP-SW.
037900     PERFORM 2610-ADD-ONE-MOON
038000         UNTIL WS-MOON-STOP-SW = 'Y'
038100         OR WS-SYS-OBJECT-COUNT NOT < WS-SYS-BUDGET.
038200*---------------------------------------------------------------*
038300 2610-ADD-ONE-MOON.
038400*---------------------------------------------------------------*
038500     SET OBJ-IDX TO 1.
038600     PERFORM 2611-TEST-PARENT-CAPACITY
038700         VARYING OBJ-IDX FROM 1 BY 1
038800         UNTIL OBJ-IDX > WS-SYS-OBJECT-COUNT
038900         OR (WS-OBJ-CLASS (OBJ-IDX) NOT = 'AS'
039000             AND WS-OBJ-MOON-COUNT (OBJ-IDX) <
039100                 WS-OBJ-MOON-CAPACITY (OBJ-IDX)).
039200     IF OBJ-IDX > WS-SYS-OBJECT-COUNT
039300         MOVE 'Y'                    TO WS-MOON-STOP-SW
039400         GO TO 2610-EXIT.
039500     MOVE ZERO                       TO WS-RAND-LOW.
039600     MOVE 100                        TO WS-RAND-HIGH.
039700     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
039800         WS-RAND-HIGH, WS-RAND-RESULT.
039900     IF (WS-OBJ-CLASS (OBJ-IDX) = 'GG' AND
040000         WS-RAND-RESULT NOT < 70) OR
040100        (WS-OBJ-CLASS (OBJ-IDX) NOT = 'GG' AND
040200         WS-RAND-RESULT NOT < 40)
040300         MOVE 'Y'                    TO WS-MOON-STOP-SW
040400         GO TO 2610-EXIT.
040500     ADD 1                           TO WS-SYS-OBJECT-COUNT.
040600     SET OBJ-IDX2 TO WS-SYS-OBJECT-COUNT.
040700     MOVE 'Y'                        TO WS-OBJ-IS-MOON-SW
040800                                         (OBJ-IDX2).
040900     SET WS-OBJ-PARENT-IDX (OBJ-IDX2) TO OBJ-IDX.
041000     ADD 1                           TO WS-OBJ-MOON-COUNT
041100                                         (OBJ-IDX).
041200*---------------------------------------------------------------*
041300 2610-EXIT.
041400     EXIT.
041500*---------------------------------------------------------------*
041600 2611-TEST-PARENT-CAPACITY.
041700*---------------------------------------------------------------*
041800     CONTINUE.
041900*---------------------------------------------------------------*
042000*  2700-NAME-OBJECTS - RULE B5.  PRIMARIES NAMED IN ORDINAL
042100*  ORDER; ASTEROIDS GET "<SYSTEM> ASTEROID", OTHER PRIMARIES GET
042200*  "<SYSTEM> <ROMAN NUMERAL>"; MOONS GET "<PARENT>-<LETTER>".
042300*---------------------------------------------------------------*
042400 2700-NAME-OBJECTS.
042500*---------------------------------------------------------------*
042600     PERFORM 2710-NAME-ONE-OBJECT
042700         VARYING OBJ-IDX FROM 1 BY 1
042800         UNTIL OBJ-IDX > WS-SYS-OBJECT-COUNT.
042900*---------------------------------------------------------------*
043000 2710-NAME-ONE-OBJECT.
043100*---------------------------------------------------------------*
043200     IF WS-OBJ-IS-MOON (OBJ-IDX)
043300         SET OBJ-IDX2 TO WS-OBJ-PARENT-IDX (OBJ-IDX)
043400         ADD 1 TO WS-OBJ-LETTER-COUNT (OBJ-IDX2)
043500         MOVE WS-OBJ-LETTER-COUNT (OBJ-IDX2) TO WS-LETTER-NUM
043600         STRING WS-OBJ-NAME (OBJ-IDX2) DELIMITED BY SPACE
043700                '-'              DELIMITED BY SIZE
043800                WS-LOWER-LETTER (WS-LETTER-NUM)
043900                                 DELIMITED BY SIZE
044000             INTO WS-OBJ-NAME (OBJ-IDX)
044100     ELSE
044200         IF WS-OBJ-CLASS (OBJ-IDX) = 'AS'
044300             STRING WS-SYS-NAME  DELIMITED BY SPACE
044400                    ' ASTEROID'  DELIMITED BY SIZE
044500                 INTO WS-OBJ-NAME (OBJ-IDX)
044600         ELSE
044700             ADD 1 TO WS-SYS-ROMAN-COUNT
044800             STRING WS-SYS-NAME  DELIMITED BY SPACE
044900                    ' '          DELIMITED BY SIZE
045000                    WS-ROMAN-ENTRY (WS-SYS-ROMAN-COUNT)
045100                                 DELIMITED BY SPACE
045200                 INTO WS-OBJ-NAME (OBJ-IDX)
045300         END-IF
045400     END-IF.
045500*---------------------------------------------------------------*
045600 3000-WRITE-OBJECTS.
045700*---------------------------------------------------------------*
045800     PERFORM 3010-WRITE-ONE-OBJECT
045900         VARYING OBJ-IDX FROM 1 BY 1
046000         UNTIL OBJ-IDX > WS-SYS-OBJECT-COUNT.
046100*---------------------------------------------------------------*
046200 3010-WRITE-ONE-OBJECT.
046300*---------------------------------------------------------------*
046400     MOVE WS-SYS-ID                  TO SOR-SYSTEM-ID.
046500     COMPUTE SOR-OBJECT-ID = OBJ-IDX - 1.
046600     MOVE WS-OBJ-NAME (OBJ-IDX)      TO SOR-OBJECT-NAME.
046700     MOVE WS-OBJ-CLASS (OBJ-IDX)     TO SOR-OBJECT-CLASS.
046800     IF WS-OBJ-IS-MOON (OBJ-IDX)
046900         MOVE 1                      TO SOR-IS-MOON
047000         SET OBJ-IDX2 TO WS-OBJ-PARENT-IDX (OBJ-IDX)
047100         COMPUTE SOR-PARENT-NUM = OBJ-IDX2 - 1
047200     ELSE
047300         MOVE 0                      TO SOR-IS-MOON
047400         MOVE SPACE                  TO SOR-PARENT-OBJECT-ID
047500     END-IF.
047600     PERFORM 3100-EDIT-OBJECT-LINE.
047700     WRITE OBJECT-FILE-LINE.
047800     ADD 1 TO WS-OBJECTS-GENERATED.
047900*---------------------------------------------------------------*
048000 3100-EDIT-OBJECT-LINE.
048100*---------------------------------------------------------------*
048200     STRING SOR-SYSTEM-ID       DELIMITED BY SIZE
048300            ','                 DELIMITED BY SIZE
048400            SOR-OBJECT-ID       DELIMITED BY SIZE
048500            ','                 DELIMITED BY SIZE
048600            SOR-OBJECT-NAME     DELIMITED BY SPACE
048700            ','                 DELIMITED BY SIZE
048800            SOR-OBJECT-CLASS    DELIMITED BY SIZE
048900            ','                 DELIMITED BY SIZE
049000            SOR-PARENT-OBJECT-ID DELIMITED BY SIZE
049100            ','                 DELIMITED BY SIZE
049200            SOR-IS-MOON         DELIMITED BY SIZE
049300         INTO OBJECT-FILE-LINE.
049400*---------------------------------------------------------------*
049500 3900-CLOSE-FILES.
049600*---------------------------------------------------------------*
049700     CLOSE STAR-CATALOG-FILE
049800           OBJECT-FILE.
049900*---------------------------------------------------------------*
050000 8000-READ-CATALOG-LINE.
050100*---------------------------------------------------------------*
050200     READ STAR-CATALOG-FILE
050300         AT END MOVE 'Y'             TO END-OF-FILE-SW.
050400*---------------------------------------------------------------*
050500 9000-DISPLAY-CONTROL-TOTAL.
050600*---------------------------------------------------------------*
050700     DISPLAY 'GENERATED ' WS-OBJECTS-GENERATED
050800         ' NATURAL OBJECTS ACROSS ' WS-SYSTEMS-PROCESSED
050900         ' SYSTEMS'.
