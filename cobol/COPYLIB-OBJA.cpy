000100*------------------------------------------------------------*
000200* COPYLIB:  OBJA
000300* PURPOSE:  AUGMENTED SYSTEM OBJECT RECORD (C-OUT).  FD RECORD
000400*           WRITTEN BY ARTFCT - CARRIES THE FULL SYSTEM-OBJECT-
000500*           RECORD LAYOUT (COPYLIB OBJC) PLUS THE TWO ARTIFACT
000600*           FIELDS APPENDED BY THE PHASE 2 AUGMENTER.
000700*------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 01/11/91 T OYELARAN     CREATED FOR ARTIFACT AUGMENTER (WO-4901)
001200* 03/09/99 T OYELARAN     Y2K REVIEW - NO DATE FIELDS IN RECORD,
001300*                         NO CHANGE REQUIRED
001400*------------------------------------------------------------*
001500 01  AUGMENTED-OBJECT-RECORD.
001600     05  AOR-SYSTEM-ID                PIC 9(04) VALUE 0.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  AOR-OBJECT-ID                PIC 9(02) VALUE 0.
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  AOR-OBJECT-NAME              PIC X(40) VALUE SPACE.
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  AOR-OBJECT-CLASS             PIC X(02) VALUE SPACE.
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  AOR-PARENT-OBJECT-ID         PIC X(02) VALUE SPACE.
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  AOR-IS-MOON                  PIC 9(01) VALUE 0.
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002800     05  AOR-ARTIFACT-FLAG            PIC 9(01) VALUE 0.
002900         88  AOR-ARTIFACT-PRESENT         VALUE 1.
003000         88  AOR-ARTIFACT-ABSENT          VALUE 0.
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  AOR-ARTIFACT-TYPE            PIC X(03) VALUE SPACE.
003300         88  AOR-TYPE-ARCHIVE             VALUE 'ARC'.
003400         88  AOR-TYPE-RUINS               VALUE 'RUI'.
003500         88  AOR-TYPE-FACILITY            VALUE 'FAC'.
003600         88  AOR-TYPE-BEACON              VALUE 'BEA'.
003700         88  AOR-TYPE-ENGINE              VALUE 'ENG'.
003800         88  AOR-TYPE-TECHNOLOGY          VALUE 'TEC'.
003900     05  FILLER                      PIC X(08) VALUE SPACE.
