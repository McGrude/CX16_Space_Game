000100*------------------------------------------------------------*
000200* COPYLIB:  PRTCTL
000300* PURPOSE:  SHOP-STANDARD RUN-DATE FIELDS.  COPIED INTO ANY
000400*           PROGRAM THAT STAMPS ITS CONTROL TOTALS WITH THE
000500*           RUN DATE.  THE OLD PAGE/LINE-COUNT GROUP THAT USED
000600*           TO TRAVEL WITH THIS COPYBOOK WAS DROPPED HERE - SEE
000700*           09/03/03 LOG ENTRY.
000800*------------------------------------------------------------*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/02/87 R WALSH        CREATED FOR STAR CATALOG BUILD (WO-4471)
001300* 03/09/99 T OYELARAN     Y2K - RUN-DATE CARRIED AS 4-DIGIT YEAR
001400*                         SINCE ORIGINAL WRITE-UP, NO CHANGE
001500*                         REQUIRED BUT REVIEWED PER SHOP POLICY
001600* 09/03/03 R WALSH        LINE-COUNT/PAGE-COUNT/LINES-ON-PAGE/
001700*                         LINE-SPACEING NEVER GOT WIRED UP FOR
001800*                         THIS PROGRAM'S SECTOR MAP - ONE PAGE,
001900*                         NO HEADINGS, NO NEED FOR THEM - DROPPED
002000*                         RATHER THAN CARRY DEAD FIELDS (WO-5931)
002100*------------------------------------------------------------*
002200 01  WS-CURRENT-DATE-DATA.
002300     05  WS-CURRENT-YEAR             PIC 9(04).
002400     05  WS-CURRENT-MONTH            PIC 9(02).
002500     05  WS-CURRENT-DAY              PIC 9(02).
002600     05  FILLER                      PIC X(12).
