000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UNIVERSE.
000300 AUTHOR.        T OYELARAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  02/01/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*===============================================================*
000900*  PROGRAM:  UNIVERSE
001000*  PURPOSE:  BUILDS THE POLITICAL AND ECONOMIC UNIVERSE FOR THE
001100*            GAME - STAR SYSTEMS, FACTIONS, CORPORATIONS,
001200*            HISTORICAL EVENTS, NOTABLE PEOPLE AND A CHAIN OF
001300*            TRADE ROUTES - FROM A SINGLE SEEDED STREAM, AND
001400*            WRITES THE FIVE GAME DATA EXTRACTS PLUS THE
001500*            CHRONICLE SUMMARY.  UNLIKE SYSOBJ/ARTFCT THIS PASS
001600*            READS NO INPUT FILE - EVERY SYSTEM, FACTION,
001700*            CORPORATION, EVENT, PERSON AND ROUTE IS DRAWN OFF
001800*            ONE STREAM SEEDED ONCE AT START-UP, ALWAYS IN THE
001900*            SAME ORDER, SO A GIVEN SEED ALWAYS BUILDS THE SAME
002000*            UNIVERSE.
002100*---------------------------------------------------------------*
002200*  MAINTENANCE LOG
002300*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
002400*  --------- ------------  --------------------------------------
002500*  02/01/93 T OYELARAN     WRITTEN FOR UNIVERSE GENERATION PASS
002600*                          (WO-5040)
002700*  02/14/93 T OYELARAN     RANDGEN CALL WIRED IN FOR EVERY DRAW,
002800*                          REPLACES THE LOCAL CONGRUENTIAL LOOP
002900*                          CARRIED OVER FROM THE SYSOBJ SOURCE
003000*                          DURING DEVELOPMENT, NO OUTPUT CHANGE
003100*  03/22/93 T OYELARAN     TRADE ROUTE CHAIN ADDED PER REVISED
003200*                          DESIGN, WAS FIXED HUB-AND-SPOKE OUT
003300*                          OF SYSTEM ONE BEFORE THIS (WO-5061)
003400*  03/09/99 T OYELARAN     Y2K REVIEW - ERA YEAR RANGES ARE
003500*                          GAME-WORLD DATES, NOT CALENDAR DATES,
003600*                          NO CHANGE REQUIRED
003700*  06/21/01 R WALSH        SEED PARAMETER WIRED THROUGH FROM THE
003800*                          JOB CARD AFTER THE RANDGEN CALL-COUNT
003900*                          FIX ON THE ARTIFACT RUN (WO-5512)
004000*  07/18/03 T OYELARAN     RESOURCE-NODE, INDUSTRY AND PERSON
004100*                          DRAWS CONFIRMED INTENTIONALLY
004200*                          DISCARDED DURING AUDIT - THEY EXIST
004300*                          ONLY TO HOLD THE STREAM IN POSITION
004400*                          FOR THE DRAWS BEHIND THEM, LEFT AS
004500*                          DESIGNED (WO-5890)
004600*  08/22/03 R WALSH        3010-ASSIGN-ONE-SYSTEM WAS DIVIDING
004700*                          WS-I ITSELF INSTEAD OF WS-I MINUS 1,
004800*                          ROTATING EVERY SYSTEM ONE FACTION PAST
004900*                          THE COMMENTED FORMULA - EVERY FACTION'S
005000*                          POPULATION AND TERRITORY COUNT WAS OFF
005100*                          BY ONE SLOT.  CORRECTED TO SUBTRACT 1
005200*                          BEFORE THE DIVIDE, MATCHES THE BANNER
005300*                          FORMULA NOW (WO-5911)
005400*  08/25/03 T OYELARAN     WS-FACTION-LITERALS GOVERNMENT-TYPE
005500*                          FILLERS WERE UPPER CASE - EXTRACT'S
005600*                          GOVERNMENT COLUMN IS SUPPOSED TO MATCH
005700*                          THE LOWER CASE CODE STYLE USED BY THE
005800*                          INDUSTRY, SECTOR, COMMODITY, BODY-TYPE
005900*                          AND RICHNESS CODES ELSEWHERE IN THIS
006000*                          PROGRAM.  SIX LITERALS RECAST LOWER
006100*                          CASE, DISPLAY-NAME AND ARCHETYPE
006200*                          FILLERS LEFT AS THEY WERE (WO-5918)
006300*  08/28/03 R WALSH        THIS PROGRAM CARRIED NO STANDALONE
006400*                          77-LEVEL ITEMS, UNLIKE THE OTHER FOUR
006500*                          UNIVERSE-SUITE PROGRAMS - PULLED THE
006600*                          ROUTE-CHAIN LOOP INDEX OUT OF
006700*                          WS-LOOP-CONTROLS TO A 77-LEVEL
006800*                          WS-ROUTE-IDX TO MATCH SHOP PRACTICE
006900*                          (WO-5923)
007000*===============================================================*
007100 ENVIRONMENT DIVISION.
007200*---------------------------------------------------------------*
007300 CONFIGURATION SECTION.
007400*---------------------------------------------------------------*
007500 SOURCE-COMPUTER. IBM-3096.
007600 OBJECT-COMPUTER. IBM-3096.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*---------------------------------------------------------------*
008000 INPUT-OUTPUT SECTION.
008100*---------------------------------------------------------------*
008200 FILE-CONTROL.
008300     SELECT SYSTEMS-FILE  ASSIGN TO SYSFILE
008400       ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT FACTIONS-FILE ASSIGN TO FACFILE
008600       ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT CORPS-FILE    ASSIGN TO CORFILE
008800       ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT ROUTES-FILE   ASSIGN TO RTEFILE
009000       ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT HISTORY-FILE  ASSIGN TO HSTFILE
009200       ORGANIZATION IS LINE SEQUENTIAL.
009300     SELECT SUMMARY-FILE  ASSIGN TO SUMFILE
009400       ORGANIZATION IS LINE SEQUENTIAL.
009500*===============================================================*
009600 DATA DIVISION.
009700*---------------------------------------------------------------*
009800 FILE SECTION.
009900*---------------------------------------------------------------*
010000 FD  SYSTEMS-FILE
010100         RECORDING MODE IS F.
010200 01  SYSTEMS-LINE                PIC X(80).
010300*---------------------------------------------------------------*
010400 FD  FACTIONS-FILE
010500         RECORDING MODE IS F.
010600 01  FACTIONS-LINE               PIC X(120).
010700*---------------------------------------------------------------*
010800 FD  CORPS-FILE
010900         RECORDING MODE IS F.
011000 01  CORPS-LINE                  PIC X(100).
011100*---------------------------------------------------------------*
011200 FD  ROUTES-FILE
011300         RECORDING MODE IS F.
011400 01  ROUTES-LINE                 PIC X(80).
011500*---------------------------------------------------------------*
011600 FD  HISTORY-FILE
011700         RECORDING MODE IS F.
011800 01  HISTORY-LINE                PIC X(250).
011900*---------------------------------------------------------------*
012000 FD  SUMMARY-FILE
012100         RECORDING MODE IS F.
012200 01  SUMMARY-LINE                PIC X(40).
012300*---------------------------------------------------------------*
012400 WORKING-STORAGE SECTION.
012500*---------------------------------------------------------------*
012600 77  WS-ROUTE-IDX                     PIC 9(03) COMP VALUE 0.
012700*---------------------------------------------------------------*
012800 01  WS-SWITCHES-COUNTERS.
012900     05  WS-SYSTEMS-GENERATED        PIC S9(9) COMP VALUE 0.
013000     05  WS-FACTIONS-GENERATED       PIC S9(9) COMP VALUE 0.
013100     05  WS-CORPS-GENERATED          PIC S9(9) COMP VALUE 0.
013200     05  WS-EVENTS-GENERATED         PIC S9(9) COMP VALUE 0.
013300     05  WS-PEOPLE-GENERATED         PIC S9(9) COMP VALUE 0.
013400     05  WS-ROUTES-GENERATED         PIC S9(9) COMP VALUE 0.
013500     05  FILLER                      PIC X(04) VALUE SPACE.
013600*---------------------------------------------------------------*
013700 01  WS-JOB-PARAMETERS.
013800     05  WS-BASE-SEED                PIC S9(9) COMP VALUE 0.
013900     05  WS-SYSTEM-COUNT-OVERRIDE    PIC 9(03) COMP VALUE 0.
014000     05  FILLER                      PIC X(04) VALUE SPACE.
014100*---------------------------------------------------------------*
014200*  SPECTRAL CLASS TABLE - RULE D1.  DRAWN UNIFORM 1 THRU 7.
014300*---------------------------------------------------------------*
014400 01  WS-SPECTRAL-LITERALS         PIC X(07) VALUE 'OBAFGKM'.
014500 01  WS-SPECTRAL-TABLE REDEFINES WS-SPECTRAL-LITERALS.
014600     05  WS-SPECTRAL-CLASS OCCURS 7 TIMES PIC X(01).
014700*---------------------------------------------------------------*
014800*  INDUSTRY TABLE - RULE D2.  DRAWN FOR EVERY INHABITED LOCATION
014900*  BUT THE CODE ITSELF NEVER REACHES ANY EXTRACT - SEE THE
015000*  07/18/03 AUDIT NOTE ABOVE.
015100*---------------------------------------------------------------*
015200 01  WS-INDUSTRY-LITERALS.
015300     05  FILLER  PIC X(20) VALUE 'core_world'.
015400     05  FILLER  PIC X(20) VALUE 'industrial_world'.
015500     05  FILLER  PIC X(20) VALUE 'agricultural_world'.
015600     05  FILLER  PIC X(20) VALUE 'mining_colony'.
015700     05  FILLER  PIC X(20) VALUE 'tech_hub'.
015800     05  FILLER  PIC X(20) VALUE 'military_base'.
015900     05  FILLER  PIC X(20) VALUE 'trade_station'.
016000     05  FILLER  PIC X(20) VALUE 'refinery'.
016100     05  FILLER  PIC X(20) VALUE 'research_station'.
016200     05  FILLER  PIC X(20) VALUE 'frontier_colony'.
016300     05  FILLER  PIC X(20) VALUE 'luxury_resort'.
016400     05  FILLER  PIC X(20) VALUE 'corporate_hq'.
016500     05  FILLER  PIC X(20) VALUE 'prison_colony'.
016600     05  FILLER  PIC X(20) VALUE 'freeport'.
016700     05  FILLER  PIC X(20) VALUE 'automated_mining'.
016800 01  WS-INDUSTRY-TABLE REDEFINES WS-INDUSTRY-LITERALS.
016900     05  WS-INDUSTRY-CODE OCCURS 15 TIMES PIC X(20).
017000*---------------------------------------------------------------*
017100*  RESOURCE NODE TABLES - RULE D3.  DRAWN FOR EVERY NODE BUT,
017200*  LIKE THE INDUSTRY CODE ABOVE, NEITHER FIELD REACHES AN
017300*  EXTRACT - THE NODE EXISTS ONLY TO HOLD STREAM POSITION.
017400*---------------------------------------------------------------*
017500 01  WS-BODY-TYPE-LITERALS.
017600     05  FILLER  PIC X(10) VALUE 'asteroid'.
017700     05  FILLER  PIC X(10) VALUE 'ice_moon'.
017800     05  FILLER  PIC X(10) VALUE 'gas_giant'.
017900 01  WS-BODY-TYPE-TABLE REDEFINES WS-BODY-TYPE-LITERALS.
018000     05  WS-BODY-TYPE-CODE OCCURS 3 TIMES PIC X(10).
018100 01  WS-RICHNESS-LITERALS.
018200     05  FILLER  PIC X(05) VALUE 'poor'.
018300     05  FILLER  PIC X(05) VALUE 'fair'.
018400     05  FILLER  PIC X(05) VALUE 'good'.
018500     05  FILLER  PIC X(05) VALUE 'rich'.
018600 01  WS-RICHNESS-TABLE REDEFINES WS-RICHNESS-LITERALS.
018700     05  WS-RICHNESS-CODE OCCURS 4 TIMES PIC X(05).
018800*---------------------------------------------------------------*
018900*  FACTION ARCHETYPE TABLE - RULE D4.  FIXED ORDER, NOT DRAWN.
019000*  EACH ENTRY CARRIES THE TITLE-CASE DISPLAY NAME, THE
019100*  GOVERNMENT CODE AND THE UPPER-CASE ARCHETYPE NAME.
019200*---------------------------------------------------------------*
019300 01  WS-FACTION-LITERALS.
019400     05  FILLER  PIC X(30) VALUE 'Utopian Democracy'.
019500     05  FILLER  PIC X(30) VALUE 'representative_democracy'.
019600     05  FILLER  PIC X(30) VALUE 'UTOPIAN DEMOCRACY'.
019700     05  FILLER  PIC X(30) VALUE 'Corporate Oligarchy'.
019800     05  FILLER  PIC X(30) VALUE 'corporate_council'.
019900     05  FILLER  PIC X(30) VALUE 'CORPORATE OLIGARCHY'.
020000     05  FILLER  PIC X(30) VALUE 'Military Hegemony'.
020100     05  FILLER  PIC X(30) VALUE 'stratocracy'.
020200     05  FILLER  PIC X(30) VALUE 'MILITARY HEGEMONY'.
020300     05  FILLER  PIC X(30) VALUE 'Technocratic Collective'.
020400     05  FILLER  PIC X(30) VALUE 'technocracy'.
020500     05  FILLER  PIC X(30) VALUE 'TECHNOCRATIC COLLECTIVE'.
020600     05  FILLER  PIC X(30) VALUE 'Frontier Confederacy'.
020700     05  FILLER  PIC X(30) VALUE 'confederation'.
020800     05  FILLER  PIC X(30) VALUE 'FRONTIER CONFEDERACY'.
020900     05  FILLER  PIC X(30) VALUE 'Dystopian Autocracy'.
021000     05  FILLER  PIC X(30) VALUE 'autocracy'.
021100     05  FILLER  PIC X(30) VALUE 'DYSTOPIAN AUTOCRACY'.
021200 01  WS-FACTION-TABLE REDEFINES WS-FACTION-LITERALS.
021300     05  WS-FAC-ENTRY OCCURS 6 TIMES.
021400         10  WS-FAC-DISPLAY-NAME     PIC X(30).
021500         10  WS-FAC-GOVERNMENT       PIC X(30).
021600         10  WS-FAC-ARCHETYPE        PIC X(30).
021700*---------------------------------------------------------------*
021800*  BUSINESS SECTOR TABLE - RULE D5.  FIXED ORDER, NOT DRAWN, ONE
021900*  SECTOR PER CORPORATION SLOT.
022000*---------------------------------------------------------------*
022100 01  WS-SECTOR-LITERALS.
022200     05  FILLER  PIC X(30) VALUE 'starship_manufacturing'.
022300     05  FILLER  PIC X(30) VALUE 'weapons_and_defense'.
022400     05  FILLER  PIC X(30) VALUE 'mining_and_resources'.
022500     05  FILLER  PIC X(30) VALUE 'energy_production'.
022600     05  FILLER  PIC X(30) VALUE 'technology_and_computing'.
022700     05  FILLER  PIC X(30) VALUE 'biotechnology'.
022800     05  FILLER  PIC X(30) VALUE 'luxury_goods'.
022900     05  FILLER  PIC X(30) VALUE 'shipping_and_logistics'.
023000     05  FILLER  PIC X(30) VALUE 'terraforming_and_construction'.
023100     05  FILLER  PIC X(30) VALUE 'banking_and_finance'.
023200 01  WS-SECTOR-TABLE REDEFINES WS-SECTOR-LITERALS.
023300     05  WS-SECTOR-CODE OCCURS 10 TIMES PIC X(30).
023400*---------------------------------------------------------------*
023500*  COMMODITY TABLE - RULE D5.  DRAWN UNIFORM 1 THRU 10 FOR EACH
023600*  CORPORATION'S PRIMARY COMMODITY.
023700*---------------------------------------------------------------*
023800 01  WS-COMMODITY-LITERALS.
023900     05  FILLER  PIC X(20) VALUE 'mining_output'.
024000     05  FILLER  PIC X(20) VALUE 'industrial_goods'.
024100     05  FILLER  PIC X(20) VALUE 'agricultural'.
024200     05  FILLER  PIC X(20) VALUE 'high_tech'.
024300     05  FILLER  PIC X(20) VALUE 'luxury'.
024400     05  FILLER  PIC X(20) VALUE 'fuel'.
024500     05  FILLER  PIC X(20) VALUE 'medical'.
024600     05  FILLER  PIC X(20) VALUE 'weapons'.
024700     05  FILLER  PIC X(20) VALUE 'drugs'.
024800     05  FILLER  PIC X(20) VALUE 'blacknet'.
024900 01  WS-COMMODITY-TABLE REDEFINES WS-COMMODITY-LITERALS.
025000     05  WS-COMMODITY-CODE OCCURS 10 TIMES PIC X(20).
025100*---------------------------------------------------------------*
025200*  ERA TABLE - RULE D6/D7.  FIXED ORDER, NOT DRAWN.
025300*---------------------------------------------------------------*
025400 01  WS-ERA-LITERALS.
025500     05  FILLER  PIC X(30) VALUE 'First Expansion'.
025600     05  FILLER  PIC 9(04) VALUE 2100.
025700     05  FILLER  PIC 9(04) VALUE 2200.
025800     05  FILLER  PIC X(30) VALUE 'Colonial Period'.
025900     05  FILLER  PIC 9(04) VALUE 2200.
026000     05  FILLER  PIC 9(04) VALUE 2300.
026100     05  FILLER  PIC X(30) VALUE 'Consolidation and Conflict'.
026200     05  FILLER  PIC 9(04) VALUE 2300.
026300     05  FILLER  PIC 9(04) VALUE 2400.
026400     05  FILLER  PIC X(30) VALUE 'Modern Era'.
026500     05  FILLER  PIC 9(04) VALUE 2400.
026600     05  FILLER  PIC 9(04) VALUE 2450.
026700 01  WS-ERA-TABLE REDEFINES WS-ERA-LITERALS.
026800     05  WS-ERA-ENTRY OCCURS 4 TIMES.
026900         10  WS-ERA-NAME             PIC X(30).
027000         10  WS-ERA-START            PIC 9(04).
027100         10  WS-ERA-END              PIC 9(04).
027200*---------------------------------------------------------------*
027300*  RUNNING SYSTEM TABLE - HOLDS EVERY SYSTEM'S GRID POSITION,
027400*  SPECTRAL CLASS, POPULATION AND FACTION INDEX FROM THE TIME
027500*  IT IS GENERATED UNTIL THE FINAL WRITE PASS.  SIZED TO THE
027600*  LARGEST SYSTEM COUNT THE JOB CAN PRODUCE (RULE D1 CAPS THE
027700*  OVERRIDE AT 200 IN 1100-INITIALIZE-RUN).
027800*---------------------------------------------------------------*
027900 01  WS-SYSTEM-TABLE.
028000     05  WS-SYS-ENTRY OCCURS 200 TIMES.
028100         10  WS-SYS-X                PIC S9(03)V9(04).
028200         10  WS-SYS-Y                PIC S9(03)V9(04).
028300         10  WS-SYS-SPECTRAL         PIC X(01).
028400         10  WS-SYS-POPULATION       PIC 9(12).
028500         10  WS-SYS-FACTION-IDX      PIC 9(01) COMP.
028600*---------------------------------------------------------------*
028700*  FACTION ACCUMULATORS - RULE D4.  POPULATION IS A BUSINESS
028800*  QUANTITY SO IT IS CARRIED ZONED, LIKE THE SHOP'S OTHER
028900*  QUANTITY TOTALS; TERRITORY-COUNT IS A CONTROL COUNT AND
029000*  STAYS COMP.
029100*---------------------------------------------------------------*
029200 01  WS-FACTION-STATE.
029300     05  WS-FACSTATE-ENTRY OCCURS 6 TIMES.
029400         10  WS-FACSTATE-POPULATION      PIC 9(14).
029500         10  WS-FACSTATE-TERRITORY-COUNT PIC 9(04) COMP.
029600*---------------------------------------------------------------*
029700*  RANDOM STREAM PARAMETERS PASSED TO RANDGEN.  HAND-DECLARED
029800*  TO THE SAME SHAPE AS COPYLIB RANDL, LIKE THE SYSOBJ AND
029900*  ARTFCT CALLERS, SINCE THIS PASS ONLY EVER RUNS ONE STREAM.
030000*---------------------------------------------------------------*
030100 01  WS-RANDOM-PARMS.
030200     05  WS-RAND-SEED                PIC S9(9) COMP VALUE 0.
030300     05  WS-RAND-SEED-X REDEFINES WS-RAND-SEED
030400                                 PIC X(04).
030500     05  WS-RAND-LOW                 PIC S9(9) COMP VALUE 0.
030600     05  WS-RAND-HIGH                PIC S9(9) COMP VALUE 0.
030700     05  WS-RAND-RESULT              PIC S9(9) COMP VALUE 0.
030800     05  FILLER                      PIC X(04) VALUE SPACE.
030900*---------------------------------------------------------------*
031000 01  WS-LOOP-CONTROLS.
031100     05  WS-N                        PIC 9(03) COMP VALUE 0.
031200     05  WS-I                        PIC 9(03) COMP VALUE 0.
031300     05  WS-LOC-COUNT                PIC 9(01) COMP VALUE 0.
031400     05  WS-LOC-IDX                  PIC 9(01) COMP VALUE 0.
031500     05  WS-NODE-COUNT               PIC 9(01) COMP VALUE 0.
031600     05  WS-NODE-IDX                 PIC 9(01) COMP VALUE 0.
031700     05  WS-FAC-IDX                  PIC 9(01) COMP VALUE 0.
031800     05  WS-ERA-IDX                  PIC 9(01) COMP VALUE 0.
031900     05  WS-CORP-IDX                 PIC 9(02) COMP VALUE 0.
032000     05  WS-REACH-TARGET             PIC 9(03) COMP VALUE 0.
032100     05  WS-REACH-IDX                PIC 9(03) COMP VALUE 0.
032200     05  WS-PERSON-IDX               PIC 9(01) COMP VALUE 0.
032300     05  WS-INDEX-DISCARD            PIC 9(02) COMP VALUE 0.
032400     05  WS-FAC-CALC                 PIC 9(03) COMP VALUE 0.
032500     05  FILLER                      PIC X(04) VALUE SPACE.
032600*---------------------------------------------------------------*
032700*  GEOMETRY WORK FIELDS - RULE D1.  A HAND-BUILT TRIG TABLE
032800*  WOULD NOT HOLD ENOUGH RESOLUTION FOR A 200-SYSTEM RING, SO
032900*  THIS PASS LEANS ON THE COMPILER'S INTRINSIC SINE, COSINE AND
033000*  SQUARE ROOT FUNCTIONS INSTEAD OF ROLLING ITS OWN TABLE - THE
033100*  SAME LIBRARY THE FINANCE SUITE USES FOR ITS AMORTIZATION
033200*  SCHEDULES.
033300*---------------------------------------------------------------*
033400 01  WS-GEOMETRY-FIELDS.
033500     05  WS-ANGLE                    PIC S9(1)V9(9) VALUE 0.
033600     05  WS-RADIUS                   PIC S9(3)V9(4) VALUE 0.
033700     05  WS-Z-OFFSET                 PIC S9(3)V9(4) VALUE 0.
033800     05  WS-X-RAW                    PIC S9(3)V9(4) VALUE 0.
033900     05  WS-Y-RAW                    PIC S9(3)V9(4) VALUE 0.
034000     05  WS-DIST-DISCARD             PIC S9(3)V9(4) VALUE 0.
034100     05  FILLER                      PIC X(04) VALUE SPACE.
034200*---------------------------------------------------------------*
034300*  POPULATION IS DRAWN IN THOUSANDS - RULE D2'S 5-BILLION UPPER
034400*  BOUND OVERFLOWS THE 9-DIGIT COMP PARAMETERS RANDGEN IS
034500*  CALLED WITH, THE SAME LIMIT THE SEED ITSELF IS HELD TO, SO
034600*  THE DRAW IS TAKEN IN THOUSANDS AND SCALED UP AFTER.
034700*---------------------------------------------------------------*
034800 01  WS-WORK-FIELDS.
034900     05  WS-POPULATION-ADD           PIC 9(12) VALUE 0.
035000     05  WS-YEAR-WORK                PIC 9(04) VALUE 0.
035100     05  FILLER                      PIC X(04) VALUE SPACE.
035200*---------------------------------------------------------------*
035300*  OUTPUT RECORD WORK AREAS - ONE PER EXTRACT, HOLDING THE
035400*  FIELDS AT THEIR RECORD-LAYOUT WIDTH BEFORE THE COMMA-DELIMITED
035500*  LINE IS ASSEMBLED.  NUMERIC FIELDS ARE ZONED AND ZERO-FILLED
035600*  BY THE MOVE, SO EACH KEY SUFFIX IS ALREADY THE RIGHT WIDTH.
035700*---------------------------------------------------------------*
035800 01  WS-SYSTEM-OUT-REC.
035900     05  SOR-SYSTEM-NUM              PIC 9(03).
036000     05  SOR-FACTION-NUM             PIC 9(03).
036100     05  FILLER                      PIC X(04) VALUE SPACE.
036200*---------------------------------------------------------------*
036300 01  WS-FACTION-OUT-REC.
036400     05  FOR-FACTION-NUM             PIC 9(03).
036500     05  FILLER                      PIC X(04) VALUE SPACE.
036600*---------------------------------------------------------------*
036700 01  WS-CORP-OUT-REC.
036800     05  COR-CORP-NUM                PIC 9(03).
036900     05  COR-HQ-SYSTEM-NUM           PIC 9(03).
037000     05  COR-REACH-COUNT             PIC 9(04).
037100     05  FILLER                      PIC X(04) VALUE SPACE.
037200*---------------------------------------------------------------*
037300 01  WS-ROUTE-OUT-REC.
037400     05  ROR-ROUTE-NUM               PIC 9(03).
037500     05  ROR-FROM-SYS-NUM            PIC 9(03).
037600     05  ROR-TO-SYS-NUM              PIC 9(03).
037700     05  FILLER                      PIC X(04) VALUE SPACE.
037800*---------------------------------------------------------------*
037900 01  WS-EVENT-OUT-REC.
038000     05  EOR-EVENT-NUM               PIC 9(03).
038100     05  EOR-NAME-TEXT               PIC X(60).
038200     05  EOR-DESC-TEXT               PIC X(100).
038300     05  FILLER                      PIC X(04) VALUE SPACE.
038400*---------------------------------------------------------------*
038500 01  WS-SUMMARY-EDIT.
038600     05  WS-SUMMARY-COUNT            PIC 9(05).
038700     05  FILLER                      PIC X(04) VALUE SPACE.
038800*===============================================================*
038900 PROCEDURE DIVISION.
039000*---------------------------------------------------------------*
039100 0000-MAIN-PROCESSING.
039200*---------------------------------------------------------------*
039300     PERFORM 1000-OPEN-FILES.
039400     PERFORM 1100-INITIALIZE-RUN.
039500     PERFORM 2000-GENERATE-SYSTEMS.
039600     PERFORM 3000-ASSIGN-FACTIONS.
039700     PERFORM 4000-GENERATE-CORPORATIONS.
039800     PERFORM 5000-GENERATE-EVENTS.
039900     PERFORM 6000-GENERATE-PEOPLE.
040000     PERFORM 7000-GENERATE-ROUTES.
040100     PERFORM 8000-WRITE-SYSTEMS-EXTRACT.
040200     PERFORM 8100-WRITE-FACTIONS-EXTRACT.
040300     PERFORM 9000-PRINT-SUMMARY-REPORT.
040400     PERFORM 9900-CLOSE-FILES.
040500     GOBACK.
040600*---------------------------------------------------------------*
040700 1000-OPEN-FILES.
040800*---------------------------------------------------------------*
040900     OPEN OUTPUT SYSTEMS-FILE
041000                 FACTIONS-FILE
041100                 CORPS-FILE
041200                 ROUTES-FILE
041300                 HISTORY-FILE
041400                 SUMMARY-FILE.
041500     MOVE 'SYSTEM_ID,NAME,X,Y,SPECTRAL_CLASS,POPULATION,FACTION'
041600         TO SYSTEMS-LINE.
041700     WRITE SYSTEMS-LINE.
041800     MOVE
041900       'FACTION_ID,NAME,GOVERNMENT,ARCHETYPE,POPULATION,TERRCNT'
042000         TO FACTIONS-LINE.
042100     WRITE FACTIONS-LINE.
042200     MOVE
042300       'CORP_ID,NAME,SECTOR,HQ_SYSTEM,PRIMARY_COMMODITY,REACH'
042400         TO CORPS-LINE.
042500     WRITE CORPS-LINE.
042600     STRING 'ROUTE_ID,FROM_SYSTEM,TO_SYSTEM,COMMODITY,VOLUME,'
042700                               DELIMITED BY SIZE
042800            'STATUS,RISK_LEVEL' DELIMITED BY SIZE
042900         INTO ROUTES-LINE.
043000     WRITE ROUTES-LINE.
043100     MOVE 'EVENT_ID,YEAR,ERA,NAME,TYPE,DESCRIPTION'
043200         TO HISTORY-LINE.
043300     WRITE HISTORY-LINE.
043400*---------------------------------------------------------------*
043500*  1100-INITIALIZE-RUN - RULE D9.  THE STREAM IS SEEDED ONCE,
043600*  HERE, AND NEVER RESEEDED FOR THE REST OF THE RUN.  THE
043700*  SYSTEM COUNT IS THE JOB-CARD OVERRIDE WHEN ONE IS SUPPLIED,
043800*  ELSE A DRAW UNIFORM 80 THRU 120 (RULE D1).
043900*---------------------------------------------------------------*
044000 1100-INITIALIZE-RUN.
044100*---------------------------------------------------------------*
044200     MOVE WS-BASE-SEED               TO WS-RAND-SEED.
044300     IF WS-RAND-SEED = 0
044400         MOVE 1                      TO WS-RAND-SEED.
044500     IF WS-SYSTEM-COUNT-OVERRIDE > 0
044600         MOVE WS-SYSTEM-COUNT-OVERRIDE TO WS-N
044700     ELSE
044800         MOVE 80                     TO WS-RAND-LOW
044900         MOVE 121                    TO WS-RAND-HIGH
045000         CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
045100             WS-RAND-HIGH, WS-RAND-RESULT
045200         MOVE WS-RAND-RESULT         TO WS-N.
045300     IF WS-N > 200
045400         MOVE 200                    TO WS-N.
045500*---------------------------------------------------------------*
045600*  2000-GENERATE-SYSTEMS - RULE D1/D2/D3.  ONE PASS OVER EVERY
045700*  SYSTEM: POSITION AND SPECTRAL CLASS (D1), THEN ITS OPTIONAL
045800*  INHABITED LOCATIONS (D2) AND RESOURCE NODES (D3), IN THAT
045900*  ORDER, BEFORE MOVING TO THE NEXT SYSTEM.
046000*---------------------------------------------------------------*
046100 2000-GENERATE-SYSTEMS.
046200*---------------------------------------------------------------*
046300     PERFORM 2010-GENERATE-ONE-SYSTEM
046400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
046500*---------------------------------------------------------------*
046600 2010-GENERATE-ONE-SYSTEM.
046700*---------------------------------------------------------------*
046800     COMPUTE WS-ANGLE ROUNDED =
046900         (WS-I - 1) * 6.283185307 / WS-N.
047000     MOVE 1000                       TO WS-RAND-LOW.
047100     MOVE 500001                     TO WS-RAND-HIGH.
047200     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
047300         WS-RAND-HIGH, WS-RAND-RESULT.
047400     COMPUTE WS-RADIUS ROUNDED = WS-RAND-RESULT / 10000.
047500     MOVE -50000                     TO WS-RAND-LOW.
047600     MOVE 50001                      TO WS-RAND-HIGH.
047700     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
047800         WS-RAND-HIGH, WS-RAND-RESULT.
047900     COMPUTE WS-Z-OFFSET ROUNDED = WS-RAND-RESULT / 10000.
048000     COMPUTE WS-X-RAW ROUNDED =
048100         FUNCTION COS(WS-ANGLE) * WS-RADIUS.
048200     COMPUTE WS-Y-RAW ROUNDED =
048300         FUNCTION SIN(WS-ANGLE) * WS-RADIUS.
048400     COMPUTE WS-DIST-DISCARD ROUNDED =
048500         FUNCTION SQRT(WS-X-RAW ** 2 + WS-Y-RAW ** 2
048600             + WS-Z-OFFSET ** 2).
048700     COMPUTE WS-SYS-X (WS-I) = 50 + WS-X-RAW.
048800     COMPUTE WS-SYS-Y (WS-I) = 50 + WS-Y-RAW.
048900     MOVE 1                          TO WS-RAND-LOW.
049000     MOVE 8                          TO WS-RAND-HIGH.
049100     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
049200         WS-RAND-HIGH, WS-RAND-RESULT.
049300     MOVE WS-SPECTRAL-CLASS (WS-RAND-RESULT)
049400         TO WS-SYS-SPECTRAL (WS-I).
049500     MOVE ZERO                       TO WS-SYS-POPULATION (WS-I).
049600     PERFORM 2100-GENERATE-INHABITED-LOCATIONS.
049700     PERFORM 2200-GENERATE-RESOURCE-NODES.
049800     ADD 1                           TO WS-SYSTEMS-GENERATED.
049900*---------------------------------------------------------------*
050000*  2100-GENERATE-INHABITED-LOCATIONS - RULE D2.  60% CHANCE OF
050100*  HABITATION; IF INHABITED, 1-4 LOCATIONS, EACH ADDING ITS
050200*  POPULATION DRAW TO THE SYSTEM TOTAL.
050300*---------------------------------------------------------------*
050400 2100-GENERATE-INHABITED-LOCATIONS.
050500*---------------------------------------------------------------*
050600     MOVE ZERO                       TO WS-RAND-LOW.
050700     MOVE 100                        TO WS-RAND-HIGH.
050800     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
050900         WS-RAND-HIGH, WS-RAND-RESULT.
051000     IF WS-RAND-RESULT NOT < 60
051100         GO TO 2100-EXIT.
051200     MOVE 1                          TO WS-RAND-LOW.
051300     MOVE 5                          TO WS-RAND-HIGH.
051400     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
051500         WS-RAND-HIGH, WS-RAND-RESULT.
051600     MOVE WS-RAND-RESULT             TO WS-LOC-COUNT.
051700     PERFORM 2110-GENERATE-ONE-LOCATION
051800         VARYING WS-LOC-IDX FROM 1 BY 1
051900         UNTIL WS-LOC-IDX > WS-LOC-COUNT.
052000 2100-EXIT.
052100     EXIT.
052200*---------------------------------------------------------------*
052300*  2110-GENERATE-ONE-LOCATION - POPULATION IS DRAWN IN
052400*  THOUSANDS (SEE THE NOTE OVER WS-WORK-FIELDS) AND SCALED BACK
052500*  UP BEFORE IT IS ADDED TO THE SYSTEM TOTAL; THE INDUSTRY CODE
052600*  IS DRAWN AND DISCARDED - SEE 07/18/03 NOTE.
052700*---------------------------------------------------------------*
052800 2110-GENERATE-ONE-LOCATION.
052900*---------------------------------------------------------------*
053000     MOVE 50                         TO WS-RAND-LOW.
053100     MOVE 5000001                    TO WS-RAND-HIGH.
053200     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
053300         WS-RAND-HIGH, WS-RAND-RESULT.
053400     COMPUTE WS-POPULATION-ADD = WS-RAND-RESULT * 1000.
053500     ADD WS-POPULATION-ADD           TO WS-SYS-POPULATION (WS-I).
053600     MOVE 1                          TO WS-RAND-LOW.
053700     MOVE 16                         TO WS-RAND-HIGH.
053800     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
053900         WS-RAND-HIGH, WS-RAND-RESULT.
054000     MOVE WS-RAND-RESULT             TO WS-INDEX-DISCARD.
054100*---------------------------------------------------------------*
054200*  2200-GENERATE-RESOURCE-NODES - RULE D3.  0-3 NODES, EACH
054300*  DRAWING A BODY-TYPE AND A RICHNESS CODE THAT ARE BOTH
054400*  DISCARDED - SEE 07/18/03 NOTE.
054500*---------------------------------------------------------------*
054600 2200-GENERATE-RESOURCE-NODES.
054700*---------------------------------------------------------------*
054800     MOVE ZERO                       TO WS-RAND-LOW.
054900     MOVE 4                          TO WS-RAND-HIGH.
055000     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
055100         WS-RAND-HIGH, WS-RAND-RESULT.
055200     MOVE WS-RAND-RESULT             TO WS-NODE-COUNT.
055300     PERFORM 2210-GENERATE-ONE-NODE
055400         VARYING WS-NODE-IDX FROM 1 BY 1
055500         UNTIL WS-NODE-IDX > WS-NODE-COUNT.
055600*---------------------------------------------------------------*
055700 2210-GENERATE-ONE-NODE.
055800*---------------------------------------------------------------*
055900     MOVE 1                          TO WS-RAND-LOW.
056000     MOVE 4                          TO WS-RAND-HIGH.
056100     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
056200         WS-RAND-HIGH, WS-RAND-RESULT.
056300     MOVE WS-RAND-RESULT             TO WS-INDEX-DISCARD.
056400     MOVE 1                          TO WS-RAND-LOW.
056500     MOVE 5                          TO WS-RAND-HIGH.
056600     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
056700         WS-RAND-HIGH, WS-RAND-RESULT.
056800     MOVE WS-RAND-RESULT             TO WS-INDEX-DISCARD.
056900*---------------------------------------------------------------*
057000*  3000-ASSIGN-FACTIONS - RULE D4.  NO DRAWS - SYSTEM I GOES TO
057100*  FACTION ((I - 1) MOD 6) + 1, ROUND-ROBIN; POPULATION AND
057200*  TERRITORY COUNT ACCUMULATE AS EACH SYSTEM IS ASSIGNED.
057300*---------------------------------------------------------------*
057400 3000-ASSIGN-FACTIONS.
057500*---------------------------------------------------------------*
057600     MOVE ZERO                       TO WS-FACTION-STATE.
057700     PERFORM 3010-ASSIGN-ONE-SYSTEM
057800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
057900     MOVE 6                          TO WS-FACTIONS-GENERATED.
058000*---------------------------------------------------------------*
058100 3010-ASSIGN-ONE-SYSTEM.
058200*---------------------------------------------------------------*
058300     SUBTRACT 1 FROM WS-I            GIVING WS-FAC-CALC.
058400     DIVIDE WS-FAC-CALC BY 6 GIVING WS-INDEX-DISCARD
058500         REMAINDER WS-FAC-IDX.
058600     ADD 1                           TO WS-FAC-IDX.
058700     MOVE WS-FAC-IDX                 TO WS-SYS-FACTION-IDX (WS-I).
058800     ADD WS-SYS-POPULATION (WS-I)
058900         TO WS-FACSTATE-POPULATION (WS-FAC-IDX).
059000     ADD 1 TO WS-FACSTATE-TERRITORY-COUNT (WS-FAC-IDX).
059100*---------------------------------------------------------------*
059200*  4000-GENERATE-CORPORATIONS - RULE D5.  10 FIXED CORPS, EACH
059300*  WRITTEN AS SOON AS IT IS GENERATED SINCE NOTHING DOWNSTREAM
059400*  CHANGES ANY OF ITS FIELDS.  REACH-COUNT IS A FIXED FORMULA,
059500*  NOT A FUNCTION OF WHICH SYSTEMS ARE DRAWN, BUT THE SAMPLE OF
059600*  THAT MANY SYSTEMS IS STILL DRAWN AND DISCARDED SO THE STREAM
059700*  STAYS IN THE POSITION RULE D9 REQUIRES.
059800*---------------------------------------------------------------*
059900 4000-GENERATE-CORPORATIONS.
060000*---------------------------------------------------------------*
060100     COMPUTE WS-REACH-TARGET = WS-N / 10.
060200     IF WS-REACH-TARGET < 1
060300         MOVE 1                      TO WS-REACH-TARGET.
060400     MOVE WS-REACH-TARGET             TO COR-REACH-COUNT.
060500     PERFORM 4010-GENERATE-ONE-CORP
060600         VARYING WS-CORP-IDX FROM 1 BY 1 UNTIL WS-CORP-IDX > 10.
060700*---------------------------------------------------------------*
060800 4010-GENERATE-ONE-CORP.
060900*---------------------------------------------------------------*
061000     MOVE 1                          TO WS-RAND-LOW.
061100     MOVE WS-N                       TO WS-RAND-HIGH.
061200     ADD 1                           TO WS-RAND-HIGH.
061300     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
061400         WS-RAND-HIGH, WS-RAND-RESULT.
061500     MOVE WS-RAND-RESULT             TO COR-HQ-SYSTEM-NUM.
061600     MOVE 1                          TO WS-RAND-LOW.
061700     MOVE 11                         TO WS-RAND-HIGH.
061800     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
061900         WS-RAND-HIGH, WS-RAND-RESULT.
062000     MOVE WS-RAND-RESULT             TO WS-INDEX-DISCARD.
062100     MOVE WS-CORP-IDX                TO COR-CORP-NUM.
062200     STRING 'corp_' DELIMITED BY SIZE
062300            COR-CORP-NUM DELIMITED BY SIZE
062400            ',Corp ' DELIMITED BY SIZE
062500            COR-CORP-NUM DELIMITED BY SIZE
062600            ',' DELIMITED BY SIZE
062700            WS-SECTOR-CODE (WS-CORP-IDX) DELIMITED BY SPACE
062800            ',sys_' DELIMITED BY SIZE
062900            COR-HQ-SYSTEM-NUM DELIMITED BY SIZE
063000            ',' DELIMITED BY SIZE
063100            WS-COMMODITY-CODE (WS-INDEX-DISCARD)
063200                               DELIMITED BY SPACE
063300            ',' DELIMITED BY SIZE
063400            COR-REACH-COUNT DELIMITED BY SIZE
063500         INTO CORPS-LINE.
063600     WRITE CORPS-LINE.
063700     ADD 1                           TO WS-CORPS-GENERATED.
063800     PERFORM 4020-DRAW-CORP-REACH
063900         VARYING WS-REACH-IDX FROM 1 BY 1
064000         UNTIL WS-REACH-IDX > WS-REACH-TARGET.
064100*---------------------------------------------------------------*
064200 4020-DRAW-CORP-REACH.
064300*---------------------------------------------------------------*
064400     MOVE 1                          TO WS-RAND-LOW.
064500     MOVE WS-N                       TO WS-RAND-HIGH.
064600     ADD 1                           TO WS-RAND-HIGH.
064700     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
064800         WS-RAND-HIGH, WS-RAND-RESULT.
064900     MOVE WS-RAND-RESULT             TO WS-INDEX-DISCARD.
065000*---------------------------------------------------------------*
065100*  5000-GENERATE-EVENTS - RULE D6.  FOR EACH ERA, IN ORDER, FOR
065200*  EACH FACTION, IN ORDER - A 50% DRAW, THEN A YEAR DRAW ONLY
065300*  IF THE EVENT FIRES.
065400*---------------------------------------------------------------*
065500 5000-GENERATE-EVENTS.
065600*---------------------------------------------------------------*
065700     PERFORM 5010-GENERATE-ERA-EVENTS
065800         VARYING WS-ERA-IDX FROM 1 BY 1 UNTIL WS-ERA-IDX > 4.
065900*---------------------------------------------------------------*
066000 5010-GENERATE-ERA-EVENTS.
066100*---------------------------------------------------------------*
066200     PERFORM 5020-GENERATE-ONE-EVENT
066300         VARYING WS-FAC-IDX FROM 1 BY 1 UNTIL WS-FAC-IDX > 6.
066400*---------------------------------------------------------------*
066500 5020-GENERATE-ONE-EVENT.
066600*---------------------------------------------------------------*
066700     MOVE ZERO                       TO WS-RAND-LOW.
066800     MOVE 100                        TO WS-RAND-HIGH.
066900     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
067000         WS-RAND-HIGH, WS-RAND-RESULT.
067100     IF WS-RAND-RESULT NOT < 50
067200         GO TO 5020-EXIT.
067300     MOVE WS-ERA-START (WS-ERA-IDX)  TO WS-RAND-LOW.
067400     MOVE WS-ERA-END (WS-ERA-IDX)    TO WS-RAND-HIGH.
067500     ADD 1                           TO WS-RAND-HIGH.
067600     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
067700         WS-RAND-HIGH, WS-RAND-RESULT.
067800     MOVE WS-RAND-RESULT             TO WS-YEAR-WORK.
067900     ADD 1                           TO WS-EVENTS-GENERATED.
068000     MOVE WS-EVENTS-GENERATED        TO EOR-EVENT-NUM.
068100     STRING WS-ERA-NAME (WS-ERA-IDX) DELIMITED BY SPACE
068200            ' ' DELIMITED BY SIZE
068300            WS-FAC-DISPLAY-NAME (WS-FAC-IDX) DELIMITED BY SPACE
068400            ' Event' DELIMITED BY SIZE
068500         INTO EOR-NAME-TEXT.
068600     STRING 'Generated placeholder event for '
068700                               DELIMITED BY SIZE
068800            WS-FAC-DISPLAY-NAME (WS-FAC-IDX) DELIMITED BY SPACE
068900            ' in ' DELIMITED BY SIZE
069000            WS-ERA-NAME (WS-ERA-IDX) DELIMITED BY SPACE
069100            '.' DELIMITED BY SIZE
069200         INTO EOR-DESC-TEXT.
069300     STRING 'evt_' DELIMITED BY SIZE
069400            EOR-EVENT-NUM DELIMITED BY SIZE
069500            ',' DELIMITED BY SIZE
069600            WS-YEAR-WORK DELIMITED BY SIZE
069700            ',' DELIMITED BY SIZE
069800            WS-ERA-NAME (WS-ERA-IDX) DELIMITED BY SPACE
069900            ',' DELIMITED BY SIZE
070000            EOR-NAME-TEXT DELIMITED BY SPACE
070100            ',political,' DELIMITED BY SIZE
070200            EOR-DESC-TEXT DELIMITED BY SPACE
070300         INTO HISTORY-LINE.
070400     WRITE HISTORY-LINE.
070500 5020-EXIT.
070600     EXIT.
070700*---------------------------------------------------------------*
070800*  6000-GENERATE-PEOPLE - RULE D7.  EXACTLY 2 PEOPLE PER ERA
070900*  PER FACTION, ALWAYS.  NEITHER PERSON REACHES ANY EXTRACT -
071000*  SEE 07/18/03 NOTE - SO ONLY THE BIRTH-YEAR DRAW AND THE
071100*  RUNNING COUNT MATTER HERE.
071200*---------------------------------------------------------------*
071300 6000-GENERATE-PEOPLE.
071400*---------------------------------------------------------------*
071500     PERFORM 6010-GENERATE-ERA-PEOPLE
071600         VARYING WS-ERA-IDX FROM 1 BY 1 UNTIL WS-ERA-IDX > 4.
071700*---------------------------------------------------------------*
071800 6010-GENERATE-ERA-PEOPLE.
071900*---------------------------------------------------------------*
072000     PERFORM 6020-GENERATE-FACTION-PEOPLE
072100         VARYING WS-FAC-IDX FROM 1 BY 1 UNTIL WS-FAC-IDX > 6.
072200*---------------------------------------------------------------*
072300 6020-GENERATE-FACTION-PEOPLE.
072400*---------------------------------------------------------------*
072500     PERFORM 6030-GENERATE-ONE-PERSON
072600         VARYING WS-PERSON-IDX FROM 1 BY 1
072700         UNTIL WS-PERSON-IDX > 2.
072800*---------------------------------------------------------------*
072900 6030-GENERATE-ONE-PERSON.
073000*---------------------------------------------------------------*
073100     COMPUTE WS-RAND-LOW =
073200         WS-ERA-START (WS-ERA-IDX) - 40.
073300     MOVE WS-ERA-START (WS-ERA-IDX)  TO WS-RAND-HIGH.
073400     ADD 1                           TO WS-RAND-HIGH.
073500     CALL 'RANDGEN' USING WS-RAND-SEED, WS-RAND-LOW,
073600         WS-RAND-HIGH, WS-RAND-RESULT.
073700     MOVE WS-RAND-RESULT             TO WS-YEAR-WORK.
073800     ADD 1                           TO WS-PEOPLE-GENERATED.
073900*---------------------------------------------------------------*
074000*  7000-GENERATE-ROUTES - RULE D8.  NO DRAWS - ROUTE I RUNS
074100*  FROM SYSTEM I-1 TO SYSTEM I FOR I = 2 THRU N, FIXED
074200*  COMMODITY/VOLUME/STATUS/RISK PER D-OUT-4.
074300*---------------------------------------------------------------*
074400 7000-GENERATE-ROUTES.
074500*---------------------------------------------------------------*
074600     PERFORM 7010-GENERATE-ONE-ROUTE
074700         VARYING WS-ROUTE-IDX FROM 2 BY 1
074800         UNTIL WS-ROUTE-IDX > WS-N.
074900*---------------------------------------------------------------*
075000 7010-GENERATE-ONE-ROUTE.
075100*---------------------------------------------------------------*
075200     ADD 1                           TO WS-ROUTES-GENERATED.
075300     MOVE WS-ROUTES-GENERATED        TO ROR-ROUTE-NUM.
075400     COMPUTE ROR-FROM-SYS-NUM = WS-ROUTE-IDX - 1.
075500     MOVE WS-ROUTE-IDX               TO ROR-TO-SYS-NUM.
075600     STRING 'route_' DELIMITED BY SIZE
075700            ROR-ROUTE-NUM DELIMITED BY SIZE
075800            ',sys_' DELIMITED BY SIZE
075900            ROR-FROM-SYS-NUM DELIMITED BY SIZE
076000            ',sys_' DELIMITED BY SIZE
076100            ROR-TO-SYS-NUM DELIMITED BY SIZE
076200            ',industrial_goods,0100000,active,medium'
076300                               DELIMITED BY SIZE
076400         INTO ROUTES-LINE.
076500     WRITE ROUTES-LINE.
076600*---------------------------------------------------------------*
076700 8000-WRITE-SYSTEMS-EXTRACT.
076800*---------------------------------------------------------------*
076900     PERFORM 8010-WRITE-ONE-SYSTEM-LINE
077000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
077100*---------------------------------------------------------------*
077200 8010-WRITE-ONE-SYSTEM-LINE.
077300*---------------------------------------------------------------*
077400     MOVE WS-I                       TO SOR-SYSTEM-NUM.
077500     MOVE WS-SYS-FACTION-IDX (WS-I)  TO SOR-FACTION-NUM.
077600     STRING 'sys_' DELIMITED BY SIZE
077700            SOR-SYSTEM-NUM DELIMITED BY SIZE
077800            ',System ' DELIMITED BY SIZE
077900            SOR-SYSTEM-NUM DELIMITED BY SIZE
078000            ',' DELIMITED BY SIZE
078100            WS-SYS-X (WS-I) DELIMITED BY SIZE
078200            ',' DELIMITED BY SIZE
078300            WS-SYS-Y (WS-I) DELIMITED BY SIZE
078400            ',' DELIMITED BY SIZE
078500            WS-SYS-SPECTRAL (WS-I) DELIMITED BY SIZE
078600            ',' DELIMITED BY SIZE
078700            WS-SYS-POPULATION (WS-I) DELIMITED BY SIZE
078800            ',fac_' DELIMITED BY SIZE
078900            SOR-FACTION-NUM DELIMITED BY SIZE
079000         INTO SYSTEMS-LINE.
079100     WRITE SYSTEMS-LINE.
079200*---------------------------------------------------------------*
079300 8100-WRITE-FACTIONS-EXTRACT.
079400*---------------------------------------------------------------*
079500     PERFORM 8110-WRITE-ONE-FACTION-LINE
079600         VARYING WS-FAC-IDX FROM 1 BY 1 UNTIL WS-FAC-IDX > 6.
079700*---------------------------------------------------------------*
079800 8110-WRITE-ONE-FACTION-LINE.
079900*---------------------------------------------------------------*
080000     MOVE WS-FAC-IDX                 TO FOR-FACTION-NUM.
080100     STRING 'fac_' DELIMITED BY SIZE
080200            FOR-FACTION-NUM DELIMITED BY SIZE
080300            ',' DELIMITED BY SIZE
080400            WS-FAC-DISPLAY-NAME (WS-FAC-IDX) DELIMITED BY SPACE
080500            ',' DELIMITED BY SIZE
080600            WS-FAC-GOVERNMENT (WS-FAC-IDX) DELIMITED BY SPACE
080700            ',' DELIMITED BY SIZE
080800            WS-FAC-ARCHETYPE (WS-FAC-IDX) DELIMITED BY SPACE
080900            ',' DELIMITED BY SIZE
081000            WS-FACSTATE-POPULATION (WS-FAC-IDX) DELIMITED BY SIZE
081100            ',' DELIMITED BY SIZE
081200            WS-FACSTATE-TERRITORY-COUNT (WS-FAC-IDX)
081300                               DELIMITED BY SIZE
081400         INTO FACTIONS-LINE.
081500     WRITE FACTIONS-LINE.
081600*---------------------------------------------------------------*
081700*  9000-PRINT-SUMMARY-REPORT - LITERAL LAYOUT PER THE DESIGN
081800*  FIXTURE, NO PAGE HEADINGS - THE WHOLE REPORT IS ONE PAGE.
081900*---------------------------------------------------------------*
082000 9000-PRINT-SUMMARY-REPORT.
082100*---------------------------------------------------------------*
082200     MOVE 'UNIVERSE CHRONICLE'        TO SUMMARY-LINE.
082300     WRITE SUMMARY-LINE.
082400     MOVE '==================='       TO SUMMARY-LINE.
082500     WRITE SUMMARY-LINE.
082600     MOVE SPACE                       TO SUMMARY-LINE.
082700     WRITE SUMMARY-LINE.
082800     MOVE WS-SYSTEMS-GENERATED        TO WS-SUMMARY-COUNT.
082900     STRING 'Systems: ' DELIMITED BY SIZE
083000            WS-SUMMARY-COUNT DELIMITED BY SIZE
083100         INTO SUMMARY-LINE.
083200     WRITE SUMMARY-LINE.
083300     MOVE WS-FACTIONS-GENERATED       TO WS-SUMMARY-COUNT.
083400     STRING 'Factions: ' DELIMITED BY SIZE
083500            WS-SUMMARY-COUNT DELIMITED BY SIZE
083600         INTO SUMMARY-LINE.
083700     WRITE SUMMARY-LINE.
083800     MOVE WS-CORPS-GENERATED          TO WS-SUMMARY-COUNT.
083900     STRING 'Corporations: ' DELIMITED BY SIZE
084000            WS-SUMMARY-COUNT DELIMITED BY SIZE
084100         INTO SUMMARY-LINE.
084200     WRITE SUMMARY-LINE.
084300     MOVE WS-EVENTS-GENERATED         TO WS-SUMMARY-COUNT.
084400     STRING 'Events: ' DELIMITED BY SIZE
084500            WS-SUMMARY-COUNT DELIMITED BY SIZE
084600         INTO SUMMARY-LINE.
084700     WRITE SUMMARY-LINE.
084800     MOVE WS-PEOPLE-GENERATED         TO WS-SUMMARY-COUNT.
084900     STRING 'People: ' DELIMITED BY SIZE
085000            WS-SUMMARY-COUNT DELIMITED BY SIZE
085100         INTO SUMMARY-LINE.
085200     WRITE SUMMARY-LINE.
085300*---------------------------------------------------------------*
085400 9900-CLOSE-FILES.
085500*---------------------------------------------------------------*
085600     CLOSE SYSTEMS-FILE
085700           FACTIONS-FILE
085800           CORPS-FILE
085900           ROUTES-FILE
086000           HISTORY-FILE
086100           SUMMARY-FILE.
