000100*------------------------------------------------------------*
000200* COPYLIB:  STARC
000300* PURPOSE:  GAME STAR CATALOG RECORD (A-OUT / B-IN).  FD RECORD
000400*           SHARED BY STRCAT (WRITER) AND SYSOBJ (READER) -
000500*           ONE SYSTEM PER RECORD, SORTED BY DIST-LY ASCENDING,
000600*           ID 0 ALWAYS SOL.
000700*------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/02/87 R WALSH        CREATED FOR STAR CATALOG BUILD (WO-4471)
001200* 11/30/89 T OYELARAN     ADDED SPECTRAL CLASS FIELD (WO-4802)
001300* 02/18/99 T OYELARAN     Y2K - DIST-LY WIDENED, NO DATE FIELDS
001400*                         IN THIS RECORD SO NO OTHER Y2K IMPACT
001500*------------------------------------------------------------*
001600 01  STAR-CATALOG-RECORD.
001700     05  SC-SYSTEM-ID                PIC 9(04) VALUE 0.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  SC-PROPER-NAME               PIC X(30) VALUE SPACE.
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  SC-DIST-LY                  PIC 9(04)V9(04) VALUE 0.
002200     05  SC-DIST-LY-X REDEFINES SC-DIST-LY
002300                                      PIC X(08).
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  SC-GRID-X                   PIC 9(02) VALUE 0.
002600     05  FILLER                      PIC X(01) VALUE SPACE.
002700     05  SC-GRID-Y                   PIC 9(02) VALUE 0.
002800     05  FILLER                      PIC X(01) VALUE SPACE.
002900     05  SC-SPECTRAL-TYPE            PIC X(15) VALUE SPACE.
003000     05  FILLER                      PIC X(20) VALUE SPACE.
